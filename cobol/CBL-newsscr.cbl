000100******************************************************************
000200*    PROGRAM:  NEWSSCR                                          *
000300*    ORIGINAL AUTHOR: R J HARMON                                *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      INIT  REQUEST   DESCRIPTION                      *
000700*    --------  ----  --------  -------------------------------- *
000800*    01/19/98  RJH   AIN-0009  ORIGINAL PROGRAM - SPLIT OUT OF   *
000900*                              NEWSCLN SO THE WEIGHT TABLE AND   *
001000*                              AUTHORITY TABLE CAN BE CHANGED    *
001100*                              WITHOUT TOUCHING THE CLEANER.     *
001200*    08/22/98  RJH   AIN-0014  AUTHORITY RULE NOW TAKES THE      *
001300*                              GREATER OF THE TABLE VALUE AND    *
001400*                              THE FEED'S OWN ART-BASE-AUTH.     *
001500*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW.  THIS PROGRAM   *
001600*                              CARRIES NO DATE FIELDS.  NO       *
001700*                              CHANGE REQUIRED.                  *
001800*    05/11/99  RJH   AIN-0024  ENGAGEMENT FACTOR RE-DERIVED -    *
001900*                              LOG TABLE LOOKUP REPLACED WITH    *
002000*                              DIGIT-COUNT APPROXIMATION SO THE  *
002100*                              PROGRAM NEEDS NO LOG10 TABLE.     *
002200*    10/14/99  RJH   AIN-0026  ANTHROPIC ADDED TO AUTHORITY       *
002300*                              TABLE (CARRIED IN NEWSDIC).       *
002400*    07/19/01  DQT   AIN-0033  BOOST FACTOR NOW COMPOUNDS THE     *
002500*                              ENTITY-COUNT AND QUALITY BUMPS     *
002600*                              INSTEAD OF APPLYING THEM FLAT.     *
002610*    07/30/02  DQT   AIN-0041  AUTHORITY LOOKUP RECAST AS A       *
002620*                              SEARCH/GO TO FOUND-NOT-FOUND PAIR  *
002630*                              WITH A COMMON 2000-EXIT.           *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     NEWSSCR.
003000 AUTHOR.         R J HARMON.
003100 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.   01/19/98.
003300 DATE-COMPILED.
003400 SECURITY.       NON-CONFIDENTIAL.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3090.
004000 OBJECT-COMPUTER.  IBM-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300******************************************************************
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*-----------------------------------------------------------------
004750 77  WS-DIGITS-V                 PIC 9(01) COMP.
004760 77  WS-DIGITS-S                 PIC 9(01) COMP.
004770 77  WS-DIGITS-C                 PIC 9(01) COMP.
004780 77  WS-DIGITS-L                 PIC 9(01) COMP.
004800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005100     05  WS-OCCURS-TALLY         PIC 9(03) COMP.
005600     05  FILLER                  PIC X(01).
005700 01  WS-SOURCE-UC                PIC X(20).
005800*-----------------------------------------------------------------
005900*    LOCAL COPY OF TITLE/BODY SO THEY CAN BE SCANNED AS ONE GROUP.
006000*    LK- ITEMS ARE SEPARATE PARAMETERS - NOT GUARANTEED ADJACENT.
006100*-----------------------------------------------------------------
006200 01  WS-SCAN-TEXT.
006300     05  WS-SCAN-TITLE           PIC X(80).
006400     05  WS-SCAN-BODY            PIC X(160).
006500     05  FILLER                  PIC X(01).
006600*-----------------------------------------------------------------
006700 01  WS-FACTORS.
006800     05  WS-TIMELINESS           PIC 9V9999.
006900     05  WS-AUTHORITY            PIC 9V9999.
007000     05  WS-RELEVANCE            PIC 9V9999.
007100     05  WS-ENGAGEMENT           PIC 9V9999.
007200     05  WS-UNIQUENESS           PIC 9V9999.
007300     05  WS-VS                   PIC 9V9999.
007400     05  WS-SS                   PIC 9V9999.
007500     05  WS-CS                   PIC 9V9999.
007600     05  WS-LS                   PIC 9V9999.
007700     05  WS-COMBINED-SCORE       PIC 9V9999.
007800     05  WS-BOOST-FACTOR         PIC 9V9999.
007900     05  WS-CANDIDATE-BOOST      PIC 9V9999.
008000     05  FILLER                  PIC X(01).
008100*-----------------------------------------------------------------
008200     COPY NEWSDIC.
008300*-----------------------------------------------------------------
008400 LINKAGE SECTION.
008500*-----------------------------------------------------------------
008600 01  LK-AGE-HOURS                PIC 9(05).
008700 01  LK-VIEWS                    PIC 9(07).
008800 01  LK-SHARES                   PIC 9(05).
008900 01  LK-COMMENTS                 PIC 9(05).
009000 01  LK-LIKES                    PIC 9(06).
009100 01  LK-BASE-AUTH                PIC 9V99.
009200 01  LK-SOURCE                   PIC X(20).
009300 01  LK-CATEGORY                 PIC X(12).
009400 01  LK-QUALITY                  PIC 9V99.
009500 01  LK-KEYWORD-COUNT            PIC 9(03).
009600 01  LK-ENTITY-COUNT             PIC 9(03).
009700 01  LK-TITLE                    PIC X(80).
009800 01  LK-BODY                     PIC X(160).
009900 01  LK-IMPORTANCE               PIC 9V999.
010000******************************************************************
010100 PROCEDURE DIVISION USING LK-AGE-HOURS, LK-VIEWS, LK-SHARES,
010200     LK-COMMENTS, LK-LIKES, LK-BASE-AUTH, LK-SOURCE, LK-CATEGORY,
010300     LK-QUALITY, LK-KEYWORD-COUNT, LK-ENTITY-COUNT, LK-TITLE,
010400     LK-BODY, LK-IMPORTANCE.
010500*-----------------------------------------------------------------
010600 0000-MAIN-PROCESSING.
010700*-----------------------------------------------------------------
010800     MOVE LK-TITLE TO WS-SCAN-TITLE.
010900     MOVE LK-BODY  TO WS-SCAN-BODY.
011000     PERFORM 1000-COMPUTE-TIMELINESS.
011100     PERFORM 2000-COMPUTE-AUTHORITY THRU 2000-EXIT.
011200     PERFORM 3000-COMPUTE-RELEVANCE.
011300     PERFORM 4000-COMPUTE-ENGAGEMENT.
011400     PERFORM 5000-COMPUTE-UNIQUENESS.
011500     PERFORM 6000-COMPUTE-BOOST-FACTOR.
011600     PERFORM 7000-COMBINE-FACTORS.
011700     GOBACK.
011800*-----------------------------------------------------------------
011900*    TIMELINESS - STEP FUNCTION ON ART-AGE-HOURS.
012000*-----------------------------------------------------------------
012100 1000-COMPUTE-TIMELINESS.
012200*-----------------------------------------------------------------
012300     EVALUATE TRUE
012400         WHEN LK-AGE-HOURS < 1
012500             MOVE 1.00 TO WS-TIMELINESS
012600         WHEN LK-AGE-HOURS < 6
012700             MOVE 0.90 TO WS-TIMELINESS
012800         WHEN LK-AGE-HOURS < 24
012900             MOVE 0.80 TO WS-TIMELINESS
013000         WHEN LK-AGE-HOURS < 72
013100             MOVE 0.60 TO WS-TIMELINESS
013200         WHEN LK-AGE-HOURS < 168
013300             MOVE 0.40 TO WS-TIMELINESS
013400         WHEN LK-AGE-HOURS < 720
013500             MOVE 0.20 TO WS-TIMELINESS
013600         WHEN OTHER
013700             MOVE 0.10 TO WS-TIMELINESS
013800     END-EVALUATE.
013900*-----------------------------------------------------------------
014000*    AUTHORITY - SEARCH THE 16-SOURCE TABLE, GREATER-OF RULE.
014100*-----------------------------------------------------------------
014200 2000-COMPUTE-AUTHORITY.
014300*-----------------------------------------------------------------
014400     MOVE LK-SOURCE TO WS-SOURCE-UC.
014500     INSPECT WS-SOURCE-UC
014600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014800     SET AUTH-IX TO 1.
014900     SEARCH AUTH-SOURCE-TABLE
015000         AT END GO TO 2050-AUTHORITY-NOT-FOUND
015100         WHEN AUTH-SOURCE(AUTH-IX) = WS-SOURCE-UC
015200             GO TO 2040-AUTHORITY-FOUND.
015250*-----------------------------------------------------------------
015260 2040-AUTHORITY-FOUND.
015270*-----------------------------------------------------------------
015280     IF  AUTH-SCORE(AUTH-IX) > LK-BASE-AUTH
015290         MOVE AUTH-SCORE(AUTH-IX) TO WS-AUTHORITY
015300     ELSE
015310         MOVE LK-BASE-AUTH TO WS-AUTHORITY
015320     END-IF.
015330     GO TO 2000-EXIT.
015340*-----------------------------------------------------------------
015350 2050-AUTHORITY-NOT-FOUND.
015360*-----------------------------------------------------------------
015370     IF  LK-BASE-AUTH > 0
015380         MOVE LK-BASE-AUTH TO WS-AUTHORITY
015390     ELSE
015400         MOVE 0.50 TO WS-AUTHORITY
015410     END-IF.
015420*-----------------------------------------------------------------
015430 2000-EXIT.
015440*-----------------------------------------------------------------
015450     EXIT.
016800*-----------------------------------------------------------------
016900*    RELEVANCE - BASE 0.50, KEYWORD BUMP, CATEGORY BUMP, CAP 1.00.
017000*-----------------------------------------------------------------
017100 3000-COMPUTE-RELEVANCE.
017200*-----------------------------------------------------------------
017300     MOVE 0.50 TO WS-RELEVANCE.
017400     IF  LK-KEYWORD-COUNT * 0.10 > 0.30
017500         ADD 0.30 TO WS-RELEVANCE
017600     ELSE
017700         COMPUTE WS-RELEVANCE ROUNDED =
017800             WS-RELEVANCE + (LK-KEYWORD-COUNT * 0.10)
017900     END-IF.
018000     IF  LK-CATEGORY = 'TECHNOLOGY  ' OR LK-CATEGORY = 'RESEARCH    '
018100         ADD 0.20 TO WS-RELEVANCE.
018200     IF  WS-RELEVANCE > 1.00
018300         MOVE 1.00 TO WS-RELEVANCE.
018400*-----------------------------------------------------------------
018500*    ENGAGEMENT - DIGIT-COUNT LOG10 APPROXIMATION PER AIN-0024.
018600*-----------------------------------------------------------------
018700 4000-COMPUTE-ENGAGEMENT.
018800*-----------------------------------------------------------------
018900     PERFORM 4110-COUNT-DIGITS-VIEWS.
019000     PERFORM 4120-COUNT-DIGITS-SHARES.
019100     PERFORM 4130-COUNT-DIGITS-COMMENTS.
019200     PERFORM 4140-COUNT-DIGITS-LIKES.
019300     COMPUTE WS-VS ROUNDED = (WS-DIGITS-V - 1) / 6.
019400     COMPUTE WS-SS ROUNDED = (WS-DIGITS-S - 1) / 4.
019500     COMPUTE WS-CS ROUNDED = (WS-DIGITS-C - 1) / 3.
019600     COMPUTE WS-LS ROUNDED = (WS-DIGITS-L - 1) / 5.
019700     COMPUTE WS-ENGAGEMENT ROUNDED =
019800         (WS-VS * 0.2) + (WS-SS * 0.3) + (WS-CS * 0.3) +
019900         (WS-LS * 0.2).
020000     IF  WS-ENGAGEMENT > 1.00
020100         MOVE 1.00 TO WS-ENGAGEMENT.
020200*-----------------------------------------------------------------
020300 4110-COUNT-DIGITS-VIEWS.
020400*-----------------------------------------------------------------
020500     EVALUATE TRUE
020600         WHEN LK-VIEWS < 10       MOVE 1 TO WS-DIGITS-V
020700         WHEN LK-VIEWS < 100      MOVE 2 TO WS-DIGITS-V
020800         WHEN LK-VIEWS < 1000     MOVE 3 TO WS-DIGITS-V
020900         WHEN LK-VIEWS < 10000    MOVE 4 TO WS-DIGITS-V
021000         WHEN LK-VIEWS < 100000   MOVE 5 TO WS-DIGITS-V
021100         WHEN LK-VIEWS < 1000000  MOVE 6 TO WS-DIGITS-V
021200         WHEN OTHER               MOVE 7 TO WS-DIGITS-V
021300     END-EVALUATE.
021400*-----------------------------------------------------------------
021500 4120-COUNT-DIGITS-SHARES.
021600*-----------------------------------------------------------------
021700     EVALUATE TRUE
021800         WHEN LK-SHARES < 10      MOVE 1 TO WS-DIGITS-S
021900         WHEN LK-SHARES < 100     MOVE 2 TO WS-DIGITS-S
022000         WHEN LK-SHARES < 1000    MOVE 3 TO WS-DIGITS-S
022100         WHEN LK-SHARES < 10000   MOVE 4 TO WS-DIGITS-S
022200         WHEN OTHER               MOVE 5 TO WS-DIGITS-S
022300     END-EVALUATE.
022400*-----------------------------------------------------------------
022500 4130-COUNT-DIGITS-COMMENTS.
022600*-----------------------------------------------------------------
022700     EVALUATE TRUE
022800         WHEN LK-COMMENTS < 10    MOVE 1 TO WS-DIGITS-C
022900         WHEN LK-COMMENTS < 100   MOVE 2 TO WS-DIGITS-C
023000         WHEN LK-COMMENTS < 1000  MOVE 3 TO WS-DIGITS-C
023100         WHEN LK-COMMENTS < 10000 MOVE 4 TO WS-DIGITS-C
023200         WHEN OTHER               MOVE 5 TO WS-DIGITS-C
023300     END-EVALUATE.
023400*-----------------------------------------------------------------
023500 4140-COUNT-DIGITS-LIKES.
023600*-----------------------------------------------------------------
023700     EVALUATE TRUE
023800         WHEN LK-LIKES < 10       MOVE 1 TO WS-DIGITS-L
023900         WHEN LK-LIKES < 100      MOVE 2 TO WS-DIGITS-L
024000         WHEN LK-LIKES < 1000     MOVE 3 TO WS-DIGITS-L
024100         WHEN LK-LIKES < 10000    MOVE 4 TO WS-DIGITS-L
024200         WHEN LK-LIKES < 100000   MOVE 5 TO WS-DIGITS-L
024300         WHEN OTHER               MOVE 6 TO WS-DIGITS-L
024400     END-EVALUATE.
024500*-----------------------------------------------------------------
024600*    UNIQUENESS - 0.50 PLUS 0.10 PER DISTINCT NOVELTY WORD.
024700*-----------------------------------------------------------------
024800 5000-COMPUTE-UNIQUENESS.
024900*-----------------------------------------------------------------
025000     MOVE 0.50 TO WS-UNIQUENESS.
025100     MOVE ZERO TO WS-OCCURS-TALLY.
025200     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
025300         FOR ALL 'FIRST'.
025400     IF  WS-OCCURS-TALLY > 0
025500         ADD 0.10 TO WS-UNIQUENESS.
025600     MOVE ZERO TO WS-OCCURS-TALLY.
025700     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
025800         FOR ALL 'BREAKTHROUGH'.
025900     IF  WS-OCCURS-TALLY > 0
026000         ADD 0.10 TO WS-UNIQUENESS.
026100     MOVE ZERO TO WS-OCCURS-TALLY.
026200     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
026300         FOR ALL 'NOVEL'.
026400     IF  WS-OCCURS-TALLY > 0
026500         ADD 0.10 TO WS-UNIQUENESS.
026600     MOVE ZERO TO WS-OCCURS-TALLY.
026700     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
026800         FOR ALL 'EXCLUSIVE'.
026900     IF  WS-OCCURS-TALLY > 0
027000         ADD 0.10 TO WS-UNIQUENESS.
027100     MOVE ZERO TO WS-OCCURS-TALLY.
027200     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
027300         FOR ALL 'ORIGINAL'.
027400     IF  WS-OCCURS-TALLY > 0
027500         ADD 0.10 TO WS-UNIQUENESS.
027600     MOVE ZERO TO WS-OCCURS-TALLY.
027700     INSPECT WS-SCAN-TEXT TALLYING WS-OCCURS-TALLY
027800         FOR ALL 'INNOVATIVE'.
027900     IF  WS-OCCURS-TALLY > 0
028000         ADD 0.10 TO WS-UNIQUENESS.
028100     IF  WS-UNIQUENESS > 1.00
028200         MOVE 1.00 TO WS-UNIQUENESS.
028300*-----------------------------------------------------------------
028400*    BOOST FACTOR - HEADLINE WORD, THEN ENTITY-COUNT AND QUALITY
028500*    COMPOUND BUMPS PER AIN-0033.
028600*-----------------------------------------------------------------
028700 6000-COMPUTE-BOOST-FACTOR.
028800*-----------------------------------------------------------------
028900     MOVE 1.00 TO WS-BOOST-FACTOR.
029000     PERFORM 6100-TEST-ONE-BOOST-WORD
029100         VARYING BOOST-IX FROM 1 BY 1
029200         UNTIL BOOST-IX > 5.
029300     IF  LK-ENTITY-COUNT >= 3
029400         COMPUTE WS-BOOST-FACTOR ROUNDED = WS-BOOST-FACTOR * 1.10.
029500     IF  LK-QUALITY > 0.80
029600         COMPUTE WS-BOOST-FACTOR ROUNDED = WS-BOOST-FACTOR * 1.05.
029700*-----------------------------------------------------------------
029800 6100-TEST-ONE-BOOST-WORD.
029900*-----------------------------------------------------------------
030000     MOVE ZERO TO WS-OCCURS-TALLY.
030100     INSPECT WS-SCAN-TITLE TALLYING WS-OCCURS-TALLY
030200         FOR ALL BOOST-WORD-NAME(BOOST-IX)
030300             (1:BOOST-WORD-LEN(BOOST-IX)).
030400     IF  WS-OCCURS-TALLY > 0
030500         COMPUTE WS-CANDIDATE-BOOST ROUNDED =
030600             1.00 + ((BOOST-WORD-FACTOR(BOOST-IX) - 1.00) * 0.5)
030700         IF  WS-CANDIDATE-BOOST > WS-BOOST-FACTOR
030800             MOVE WS-CANDIDATE-BOOST TO WS-BOOST-FACTOR
030900         END-IF
031000     END-IF.
031100*-----------------------------------------------------------------
031200*    FINAL COMBINE - WEIGHTED SUM TIMES BOOST, CLAMP, ROUND 3.
031300*-----------------------------------------------------------------
031400 7000-COMBINE-FACTORS.
031500*-----------------------------------------------------------------
031600     COMPUTE WS-COMBINED-SCORE ROUNDED =
031700         (WS-TIMELINESS * 0.25) + (WS-AUTHORITY * 0.20) +
031800         (WS-RELEVANCE  * 0.20) + (WS-ENGAGEMENT * 0.15) +
031900         (LK-QUALITY    * 0.10) + (WS-UNIQUENESS * 0.10).
032000     COMPUTE LK-IMPORTANCE ROUNDED =
032100         WS-COMBINED-SCORE * WS-BOOST-FACTOR.
032200     IF  LK-IMPORTANCE > 1.000
032300         MOVE 1.000 TO LK-IMPORTANCE.
