000100******************************************************************
000200*    PROGRAM:  NEWSRPT                                          *
000300*    ORIGINAL AUTHOR: R J HARMON                                *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      INIT  REQUEST   DESCRIPTION                      *
000700*    --------  ----  --------  -------------------------------- *
000800*    03/25/97  RJH   AIN-0003  ORIGINAL PROGRAM - READ SCOREOUT, *
000900*                              RANK AND PRINT THE NIGHTLY DIGEST. *
001000*    01/19/98  RJH   AIN-0009  TABLE SIZE RAISED TO MATCH THE     *
001100*                              NEWSCLN/NEWSSCR SPLIT - NO LONGER  *
001200*                              ASSUMES ONE COMBINED PROGRAM.      *
001300*    11/04/98  RJH   AIN-0020  CATEGORY SECTION NOW PRINTS A      *
001400*                              SUBTOTAL LINE PER CATEGORY.         *
001500*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW.  RUN-DATE FIELD  *
001600*                              EXPANDED FROM A 2-DIGIT YEAR TO A   *
001700*                              6-DIGIT ACCEPT FROM DATE FIELD SO   *
001800*                              NO CENTURY IS ASSUMED.              *
001900*    10/14/99  RJH   AIN-0026  STATISTICS SECTION NOW PRINTS A     *
002000*                              PER-CATEGORY DISTRIBUTION LINE.     *
002100*    06/30/00  DQT   AIN-0031  TABLE CAPACITY RAISED TO 2000       *
002200*                              ENTRIES WITH THE NIGHTLY VOLUME.    *
002300*    03/14/02  DQT   AIN-0038  INVESTMENT NEWS BROKEN OUT INTO     *
002400*                              ITS OWN SECTION PER EDITORIAL.      *
002410*    07/30/02  DQT   AIN-0041  REPORT HEADING/SUBTITLE/SECTION     *
002420*                              LEGENDS AND GRAND TOTAL REWORDED     *
002430*                              TO THE STANDARD DIGEST TEMPLATE;     *
002440*                              RUN-DATE NOW CARRIES A WINDOWED      *
002450*                              4-DIGIT YEAR.  INVESTMENT LINE NO    *
002460*                              LONGER CARRIES RANK/SENTIMENT/       *
002470*                              SCORE - TITLE AND SOURCE ONLY.       *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.     NEWSRPT.
002800 AUTHOR.         R J HARMON.
002900 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.   03/25/97.
003100 DATE-COMPILED.
003200 SECURITY.       NON-CONFIDENTIAL.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-3090.
003800 OBJECT-COMPUTER.  IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SCOREIN-FILE ASSIGN TO SCOREOUT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS SCI-FILE-STATUS.
004700     SELECT RPTFILE ASSIGN TO RPTFILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS RPT-FILE-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*-----------------------------------------------------------------
005500 FD  SCOREIN-FILE
005600         RECORDING MODE F.
005700 01  SCORED-ARTICLE-RECORD.
005800     COPY NEWSSCO.
005900*-----------------------------------------------------------------
006000 FD  RPTFILE
006100         RECORDING MODE F.
006200 01  PRINT-LINE.
006300     05  FILLER                      PIC X(132).
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.
006600*-----------------------------------------------------------------
006700 01  WS-FILE-STATUSES.
006800     05  SCI-FILE-STATUS         PIC X(02).
006900         88  SCI-FILE-OK                 VALUE '00'.
007000         88  SCI-FILE-EOF                VALUE '10'.
007100     05  RPT-FILE-STATUS         PIC X(02).
007200         88  RPT-FILE-OK                 VALUE '00'.
007300     05  FILLER                  PIC X(01).
007400*-----------------------------------------------------------------
007450 77  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
007460     88  END-OF-FILE                      VALUE 'Y'.
007470 77  WS-TOP-COUNT                PIC 9(02) COMP.
007480 77  WS-CAT-DETAIL-COUNT         PIC 9(02) COMP.
007490 77  WS-INV-DETAIL-COUNT         PIC 9(02) COMP.
007500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008100     05  WS-LINE-COUNT           PIC 9(03) COMP VALUE 0.
008200     05  WS-PAGE-COUNT           PIC 9(03) COMP VALUE 0.
008300     05  WS-LOW-IX               PIC 9(04) COMP.
008400     05  WS-HIGH-IX              PIC 9(04) COMP.
008500     05  WS-MAX-IX               PIC 9(04) COMP.
008600     05  FILLER                  PIC X(01).
008700*-----------------------------------------------------------------
008800 01  WS-RUN-TOTALS.
008900     05  WS-READ-COUNT           PIC 9(05) COMP VALUE 0.
009000     05  WS-ACCEPTED-COUNT       PIC 9(05) COMP VALUE 0.
009100     05  WS-SKIPPED-COUNT        PIC 9(05) COMP VALUE 0.
009200     05  WS-DUPLICATE-COUNT      PIC 9(05) COMP VALUE 0.
009300     05  WS-IMPORTANCE-TOTAL     PIC 9(05)V999 VALUE 0.
009400     05  WS-AVERAGE-IMPORTANCE   PIC 9V999     VALUE 0.
009500     05  FILLER                  PIC X(01).
009600*-----------------------------------------------------------------
009700 01  WS-RUN-DATE                 PIC 9(06).
009800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009900     05  WS-RUN-YY               PIC 9(02).
010000     05  WS-RUN-MM               PIC 9(02).
010100     05  WS-RUN-DD               PIC 9(02).
010150*-----------------------------------------------------------------
010160*    Y2K-0003 LEFT THIS AS A 2-DIGIT YEAR.  AIN-0041 WINDOWS IT TO
010170*    A 4-DIGIT RUN-DATE FOR THE REPORT HEADING: BELOW 50 IS 20XX,
010180*    50 AND ABOVE IS 19XX.  NO FEED DATE ON THIS SHOP'S NIGHTLY
010190*    JOB HAS EVER BEEN BEFORE 1978 OR AFTER 2049.
010195*-----------------------------------------------------------------
010200 01  WS-RUN-CENTURY              PIC 9(02).
010210*-----------------------------------------------------------------
010300*    CATEGORIES, FIXED ORDER - SAME ORDER THE CLASSIFIER IN
010400*    NEWSCLN ASSIGNS THEM.  POSITIONAL, NOT KEYED.
010500*-----------------------------------------------------------------
010600 01  WS-CATEGORY-NAMES.
010700     05  FILLER  PIC X(12) VALUE 'INVESTMENT  '.
010800     05  FILLER  PIC X(12) VALUE 'RESEARCH    '.
010900     05  FILLER  PIC X(12) VALUE 'PRODUCT     '.
011000     05  FILLER  PIC X(12) VALUE 'TECHNOLOGY  '.
011100     05  FILLER  PIC X(12) VALUE 'INDUSTRY    '.
011200 01  CATEGORY-NAME-TABLE REDEFINES WS-CATEGORY-NAMES.
011300     05  CAT-NAME                PIC X(12) OCCURS 5 TIMES
011400                                 INDEXED BY CAT-IX.
011500 01  WS-CATEGORY-COUNT-TABLE.
011600     05  WS-CAT-COUNT            PIC 9(05) COMP OCCURS 5 TIMES.
011700     05  FILLER                  PIC X(01).
011800 01  WS-CATEGORY-TOTAL-TABLE.
011900     05  WS-CAT-IMPORTANCE-TOTAL PIC 9(05)V999 OCCURS 5 TIMES.
012000     05  FILLER                  PIC X(01).
012100*-----------------------------------------------------------------
012200 01  WS-SENTIMENT-NAMES.
012300     05  FILLER  PIC X(08) VALUE 'POSITIVE'.
012400     05  FILLER  PIC X(08) VALUE 'NEGATIVE'.
012500     05  FILLER  PIC X(08) VALUE 'NEUTRAL '.
012600 01  SENTIMENT-NAME-TABLE REDEFINES WS-SENTIMENT-NAMES.
012700     05  SENT-NAME               PIC X(08) OCCURS 3 TIMES
012800                                 INDEXED BY SENT-IX.
012900 01  WS-SENTIMENT-COUNT-TABLE.
013000     05  WS-SENT-COUNT           PIC 9(05) COMP OCCURS 3 TIMES.
013100     05  FILLER                  PIC X(01).
013200*-----------------------------------------------------------------
013300*    IN-MEMORY SCORED TABLE - ACCEPTED ARTICLES ONLY.  CAPACITY
013400*    RAISED TO 2000 PER AIN-0031.
013500*-----------------------------------------------------------------
013600 01  WS-SCORED-TABLE.
013700     05  WS-SCORE-ENTRY  OCCURS 1 TO 2000 TIMES
013800             DEPENDING ON WS-ACCEPTED-COUNT
013900             INDEXED BY SCORE-IX.
014000         10  WS-T-ID             PIC X(08).
014100         10  WS-T-TITLE          PIC X(80).
014200         10  WS-T-SOURCE         PIC X(20).
014300         10  WS-T-CATEGORY       PIC X(12).
014400         10  WS-T-SENTIMENT      PIC X(08).
014500         10  WS-T-IMPORTANCE     PIC 9V999.
014600         10  FILLER              PIC X(01).
014700*-----------------------------------------------------------------
014800 01  WS-SWAP-HOLD.
014900     05  WH-ID                   PIC X(08).
015000     05  WH-TITLE                PIC X(80).
015100     05  WH-SOURCE               PIC X(20).
015200     05  WH-CATEGORY             PIC X(12).
015300     05  WH-SENTIMENT            PIC X(08).
015400     05  WH-IMPORTANCE           PIC 9V999.
015500     05  FILLER                  PIC X(01).
015600*-----------------------------------------------------------------
015700*    REPORT LINES - 132 COLUMN FIXED LAYOUT, MOVED TO
015800*    WS-PRINT-AREA AND WRITTEN BY 9000-WRITE-PRINT-LINE.
015900*-----------------------------------------------------------------
016000 01  WS-PRINT-AREA                PIC X(132).
016100 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
016150*-----------------------------------------------------------------
016160*    HEADING - SINGLE LINE, TITLE LEFT, RUN DATE RIGHT.  AIN-0041
016170*    REPLACED THE OLD 3-LINE BANNER/PAGE-NUMBER HEADING WITH THE
016180*    ONE-LINE FORM THE EDITORIAL DESK STANDARDIZED ON.
016190*-----------------------------------------------------------------
016200 01  WS-HEADING-LINE.
016210     05  FILLER      PIC X(05) VALUE SPACES.
016220     05  HL-TITLE    PIC X(21) VALUE 'AI DAILY NEWS REPORT'.
016230     05  FILLER      PIC X(20) VALUE SPACES.
016240     05  FILLER      PIC X(10) VALUE 'RUN DATE: '.
016250     05  HL-RUN-DATE.
016260         10  HL-RD-CC    PIC 99.
016270         10  HL-RD-YY    PIC 99.
016280         10  FILLER      PIC X(01) VALUE '-'.
016290         10  HL-RD-MM    PIC 99.
016300         10  FILLER      PIC X(01) VALUE '-'.
016310         10  HL-RD-DD    PIC 99.
016320     05  FILLER      PIC X(66) VALUE SPACES.
016330*-----------------------------------------------------------------
016340*    SUBTITLE - COUNT OF ARTICLES THAT CLEARED VALIDATION/DEDUP.
016350*-----------------------------------------------------------------
016360 01  WS-SUBTITLE-LINE.
016370     05  FILLER      PIC X(05) VALUE SPACES.
016380     05  FILLER      PIC X(06) VALUE 'TOTAL '.
016390     05  SB-COUNT    PIC 999.
016400     05  FILLER      PIC X(15) VALUE ' ITEMS ACCEPTED'.
016410     05  FILLER      PIC X(103) VALUE SPACES.
018100 01  WS-SECTION-TITLE-LINE.
018200     05  FILLER    PIC X(05) VALUE SPACES.
018300     05  SEC-TITLE PIC X(60).
018400     05  FILLER    PIC X(67) VALUE SPACES.
018450*-----------------------------------------------------------------
018460*    TOP-STORIES DETAIL - RANK, TITLE, SOURCE, CATEGORY, SCORE.
018470*-----------------------------------------------------------------
018480 01  WS-TOP-DETAIL-LINE.
018490     05  FILLER         PIC X(05) VALUE SPACES.
018500     05  TD-RANK        PIC 99.
018510     05  FILLER         PIC X(02) VALUE SPACES.
018520     05  TD-TITLE       PIC X(60).
018530     05  FILLER         PIC X(02) VALUE SPACES.
018540     05  TD-SOURCE      PIC X(12).
018550     05  FILLER         PIC X(02) VALUE SPACES.
018560     05  TD-CATEGORY    PIC X(12).
018570     05  FILLER         PIC X(02) VALUE SPACES.
018580     05  TD-SCORE       PIC 9.999.
018590     05  FILLER         PIC X(29) VALUE SPACES.
018600 01  WS-CATEGORY-HEADING-LINE.
018610     05  FILLER            PIC X(05) VALUE SPACES.
018620     05  FILLER            PIC X(10) VALUE 'CATEGORY: '.
018630     05  CH-CATEGORY-NAME  PIC X(12).
018640     05  FILLER            PIC X(105) VALUE SPACES.
018650*-----------------------------------------------------------------
018660*    CATEGORY DETAIL - TITLE, SENTIMENT, SCORE (NO RANK/CATEGORY,
018670*    THE HEADING LINE ABOVE ALREADY NAMES THE CATEGORY).
018680*-----------------------------------------------------------------
018690 01  WS-CATEGORY-DETAIL-LINE.
018700     05  FILLER           PIC X(05) VALUE SPACES.
018710     05  CD-TITLE         PIC X(60).
018720     05  FILLER           PIC X(02) VALUE SPACES.
018730     05  CD-SENTIMENT     PIC X(08).
018740     05  FILLER           PIC X(02) VALUE SPACES.
018750     05  CD-SCORE         PIC 9.999.
018760     05  FILLER           PIC X(51) VALUE SPACES.
020000 01  WS-CATEGORY-SUBTOTAL-LINE.
020100     05  FILLER      PIC X(05) VALUE SPACES.
020200     05  FILLER      PIC X(15) VALUE 'CATEGORY TOTAL '.
020300     05  CS-COUNT    PIC 999.
020350     05  FILLER      PIC X(03) VALUE SPACES.
020400     05  FILLER      PIC X(10) VALUE 'AVG SCORE '.
020500     05  CS-AVG      PIC 9.999.
020600     05  FILLER      PIC X(92) VALUE SPACES.
020650*-----------------------------------------------------------------
020660*    INVESTMENT DETAIL - TITLE AND SOURCE ONLY PER THE EDITORIAL
020670*    DESK'S TEMPLATE.  NO RANK, SENTIMENT, CATEGORY OR SCORE.
020680*-----------------------------------------------------------------
020690 01  WS-INVESTMENT-DETAIL-LINE.
020700     05  FILLER        PIC X(05) VALUE SPACES.
020710     05  ID-TITLE      PIC X(60).
020720     05  FILLER        PIC X(02) VALUE SPACES.
020730     05  ID-SOURCE     PIC X(12).
020740     05  FILLER        PIC X(53) VALUE SPACES.
020800 01  WS-STATS-LINE.
020810     05  FILLER      PIC X(05) VALUE SPACES.
020820     05  ST-LABEL    PIC X(30).
020830     05  FILLER      PIC X(02) VALUE SPACES.
020840     05  ST-VALUE    PIC 9(05).
020850     05  FILLER      PIC X(90) VALUE SPACES.
020860 01  WS-STATS-DEC-LINE.
020870     05  FILLER      PIC X(05) VALUE SPACES.
020880     05  SD-LABEL    PIC X(30).
020890     05  FILLER      PIC X(02) VALUE SPACES.
020895     05  SD-VALUE    PIC 9.999.
020898     05  FILLER      PIC X(91) VALUE SPACES.
021850*-----------------------------------------------------------------
021860*    SENTIMENT LINE - ALL THREE COUNTS ON ONE LINE PER THE
021870*    EDITORIAL DESK'S TEMPLATE (THE OLD CODE WROTE THREE LINES).
021880*-----------------------------------------------------------------
021890 01  WS-SENTIMENT-LINE.
021900     05  FILLER         PIC X(05) VALUE SPACES.
021905     05  FILLER         PIC X(11) VALUE 'SENTIMENT  '.
021910     05  FILLER         PIC X(09) VALUE 'POSITIVE '.
021915     05  SL-POS-COUNT   PIC 999.
021920     05  FILLER         PIC X(02) VALUE SPACES.
021925     05  FILLER         PIC X(09) VALUE 'NEGATIVE '.
021930     05  SL-NEG-COUNT   PIC 999.
021935     05  FILLER         PIC X(02) VALUE SPACES.
021940     05  FILLER         PIC X(08) VALUE 'NEUTRAL '.
021945     05  SL-NEU-COUNT   PIC 999.
021950     05  FILLER         PIC X(77) VALUE SPACES.
021960 01  WS-GRAND-TOTAL-LINE.
021970     05  FILLER      PIC X(05) VALUE SPACES.
021980     05  FILLER      PIC X(20) VALUE '*** END OF REPORT - '.
021985     05  GT-COUNT    PIC 9(05).
021990     05  FILLER      PIC X(22) VALUE ' RECORDS PROCESSED ***'.
021995     05  FILLER      PIC X(80) VALUE SPACES.
022500******************************************************************
022600 PROCEDURE DIVISION.
022700*-----------------------------------------------------------------
022800 0000-MAIN-PROCESSING.
022900*-----------------------------------------------------------------
023000     PERFORM 1000-OPEN-FILES.
023100     PERFORM 9500-READ-SCORED-RECORD.
023200     PERFORM 2000-LOAD-SCORED-TABLE
023300         UNTIL END-OF-FILE.
023400     PERFORM 3000-SORT-TABLE-BY-IMPORTANCE.
023500     PERFORM 3900-COMPUTE-AVERAGE-IMPORTANCE.
023600     PERFORM 4000-WRITE-REPORT-HEADING.
023700     PERFORM 5000-WRITE-TOP-STORIES-SECTION.
023800     PERFORM 6000-WRITE-CATEGORY-SECTION.
023900     PERFORM 7000-WRITE-INVESTMENT-SECTION.
024000     PERFORM 8000-WRITE-STATISTICS-SECTION.
024100     PERFORM 8900-WRITE-GRAND-TOTAL.
024200     PERFORM 9900-CLOSE-FILES.
024300     GOBACK.
024400*-----------------------------------------------------------------
024500 1000-OPEN-FILES.
024600*-----------------------------------------------------------------
024700     OPEN INPUT  SCOREIN-FILE.
024800     OPEN OUTPUT RPTFILE.
024810     IF  NOT SCI-FILE-OK
024820         DISPLAY 'NEWSRPT SCOREIN FILE STATUS: ' SCI-FILE-STATUS
024830         GO TO 9999-ABEND-EXIT
024840     END-IF.
024850     IF  NOT RPT-FILE-OK
024860         DISPLAY 'NEWSRPT RPTFILE STATUS: ' RPT-FILE-STATUS
024870         GO TO 9999-ABEND-EXIT.
024900     ACCEPT WS-RUN-DATE FROM DATE.
024910     IF  WS-RUN-YY < 50
024920         MOVE 20 TO WS-RUN-CENTURY
024930     ELSE
024940         MOVE 19 TO WS-RUN-CENTURY.
025000     MOVE 1 TO WS-PAGE-COUNT.
025100*-----------------------------------------------------------------
025200*    CONTENT-AGGREGATOR - LOAD ACCEPTED ROWS INTO THE WORK TABLE
025300*    AND ACCUMULATE RUN/SENTIMENT/CATEGORY TOTALS FROM EVERY ROW.
025400*-----------------------------------------------------------------
025500 2000-LOAD-SCORED-TABLE.
025600*-----------------------------------------------------------------
025700     ADD 1 TO WS-READ-COUNT.
025800     EVALUATE TRUE
025900         WHEN SC-STAT-SKIPPED
026000             ADD 1 TO WS-SKIPPED-COUNT
026100         WHEN SC-STAT-DUP
026200             ADD 1 TO WS-DUPLICATE-COUNT
026300         WHEN SC-STAT-ACCEPTED
026400             PERFORM 2100-ADD-SCORE-ENTRY
026450                 THRU 2300-ACCUMULATE-CATEGORY-COUNT
026700     END-EVALUATE.
026800     PERFORM 9500-READ-SCORED-RECORD.
026900*-----------------------------------------------------------------
027000 2100-ADD-SCORE-ENTRY.
027100*-----------------------------------------------------------------
027200     ADD 1 TO WS-ACCEPTED-COUNT.
027300     MOVE SC-ID             TO WS-T-ID(WS-ACCEPTED-COUNT).
027400     MOVE SC-TITLE          TO WS-T-TITLE(WS-ACCEPTED-COUNT).
027500     MOVE SC-SOURCE         TO WS-T-SOURCE(WS-ACCEPTED-COUNT).
027600     MOVE SC-CATEGORY       TO WS-T-CATEGORY(WS-ACCEPTED-COUNT).
027700     MOVE SC-SENTIMENT      TO WS-T-SENTIMENT(WS-ACCEPTED-COUNT).
027800     MOVE SC-IMPORTANCE     TO WS-T-IMPORTANCE(WS-ACCEPTED-COUNT).
027900     ADD SC-IMPORTANCE TO WS-IMPORTANCE-TOTAL.
028000*-----------------------------------------------------------------
028100 2200-ACCUMULATE-SENTIMENT-COUNT.
028200*-----------------------------------------------------------------
028300     SET SENT-IX TO 1.
028400     SEARCH SENT-NAME
028500         AT END
028600             CONTINUE
028700         WHEN SENT-NAME(SENT-IX) = SC-SENTIMENT
028800             ADD 1 TO WS-SENT-COUNT(SENT-IX).
028900*-----------------------------------------------------------------
029000 2300-ACCUMULATE-CATEGORY-COUNT.
029100*-----------------------------------------------------------------
029200     SET CAT-IX TO 1.
029300     SEARCH CAT-NAME
029400         AT END
029500             CONTINUE
029600         WHEN CAT-NAME(CAT-IX) = SC-CATEGORY
029700             ADD 1 TO WS-CAT-COUNT(CAT-IX)
029800             ADD SC-IMPORTANCE TO WS-CAT-IMPORTANCE-TOTAL(CAT-IX).
029900*-----------------------------------------------------------------
030000*    SELECTION SORT, DESCENDING BY IMPORTANCE.  TABLE IS SMALL
030100*    ENOUGH NIGHTLY (UNDER 2000 ROWS) THAT A SORT VERB AND WORK
030200*    FILE ARE NOT WARRANTED - SAME JUDGEMENT AS THE OLD STATE
030300*    RANKING LOOP IN THE COVID REPORTER THIS SHOP KEEPS AROUND.
030400*-----------------------------------------------------------------
030500 3000-SORT-TABLE-BY-IMPORTANCE.
030600*-----------------------------------------------------------------
030700     IF  WS-ACCEPTED-COUNT > 1
030800         PERFORM 3010-SELECTION-PASS
030900             VARYING WS-LOW-IX FROM 1 BY 1
031000             UNTIL WS-LOW-IX >= WS-ACCEPTED-COUNT.
031100*-----------------------------------------------------------------
031200 3010-SELECTION-PASS.
031300*-----------------------------------------------------------------
031400     MOVE WS-LOW-IX TO WS-MAX-IX.
031500     PERFORM 3020-FIND-MAX-ENTRY
031600         VARYING WS-HIGH-IX FROM WS-LOW-IX BY 1
031700         UNTIL WS-HIGH-IX > WS-ACCEPTED-COUNT.
031800     IF  WS-MAX-IX NOT = WS-LOW-IX
031900         PERFORM 3100-SWAP-TABLE-ENTRIES.
032000*-----------------------------------------------------------------
032100 3020-FIND-MAX-ENTRY.
032200*-----------------------------------------------------------------
032300     IF  WS-T-IMPORTANCE(WS-HIGH-IX) > WS-T-IMPORTANCE(WS-MAX-IX)
032400         MOVE WS-HIGH-IX TO WS-MAX-IX.
032500*-----------------------------------------------------------------
032600 3100-SWAP-TABLE-ENTRIES.
032700*-----------------------------------------------------------------
032800     MOVE WS-T-ID(WS-LOW-IX)         TO WH-ID.
032900     MOVE WS-T-TITLE(WS-LOW-IX)      TO WH-TITLE.
033000     MOVE WS-T-SOURCE(WS-LOW-IX)     TO WH-SOURCE.
033100     MOVE WS-T-CATEGORY(WS-LOW-IX)   TO WH-CATEGORY.
033200     MOVE WS-T-SENTIMENT(WS-LOW-IX)  TO WH-SENTIMENT.
033300     MOVE WS-T-IMPORTANCE(WS-LOW-IX) TO WH-IMPORTANCE.
033400     MOVE WS-T-ID(WS-MAX-IX)         TO WS-T-ID(WS-LOW-IX).
033500     MOVE WS-T-TITLE(WS-MAX-IX)      TO WS-T-TITLE(WS-LOW-IX).
033600     MOVE WS-T-SOURCE(WS-MAX-IX)     TO WS-T-SOURCE(WS-LOW-IX).
033700     MOVE WS-T-CATEGORY(WS-MAX-IX)   TO WS-T-CATEGORY(WS-LOW-IX).
033800     MOVE WS-T-SENTIMENT(WS-MAX-IX)  TO WS-T-SENTIMENT(WS-LOW-IX).
033900     MOVE WS-T-IMPORTANCE(WS-MAX-IX) TO WS-T-IMPORTANCE(WS-LOW-IX).
034000     MOVE WH-ID             TO WS-T-ID(WS-MAX-IX).
034100     MOVE WH-TITLE          TO WS-T-TITLE(WS-MAX-IX).
034200     MOVE WH-SOURCE         TO WS-T-SOURCE(WS-MAX-IX).
034300     MOVE WH-CATEGORY       TO WS-T-CATEGORY(WS-MAX-IX).
034400     MOVE WH-SENTIMENT      TO WS-T-SENTIMENT(WS-MAX-IX).
034500     MOVE WH-IMPORTANCE     TO WS-T-IMPORTANCE(WS-MAX-IX).
034600*-----------------------------------------------------------------
034700 3900-COMPUTE-AVERAGE-IMPORTANCE.
034800*-----------------------------------------------------------------
034900     IF  WS-ACCEPTED-COUNT > 0
035000         COMPUTE WS-AVERAGE-IMPORTANCE ROUNDED =
035100             WS-IMPORTANCE-TOTAL / WS-ACCEPTED-COUNT
035200     ELSE
035300         MOVE ZERO TO WS-AVERAGE-IMPORTANCE.
035400*-----------------------------------------------------------------
035500 4000-WRITE-REPORT-HEADING.
035600*-----------------------------------------------------------------
035650     MOVE WS-RUN-CENTURY TO HL-RD-CC.
035660     MOVE WS-RUN-YY      TO HL-RD-YY.
035670     MOVE WS-RUN-MM      TO HL-RD-MM.
035680     MOVE WS-RUN-DD      TO HL-RD-DD.
036100     MOVE WS-HEADING-LINE TO WS-PRINT-AREA.
036200     PERFORM 9000-WRITE-PRINT-LINE.
036250     MOVE WS-ACCEPTED-COUNT TO SB-COUNT.
036260     MOVE WS-SUBTITLE-LINE TO WS-PRINT-AREA.
036270     PERFORM 9000-WRITE-PRINT-LINE.
036700     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
036800     PERFORM 9000-WRITE-PRINT-LINE.
036900*-----------------------------------------------------------------
037000*    TOP 5 ACCEPTED ARTICLES WITH IMPORTANCE 0.700 OR HIGHER.
037100*    TABLE IS ALREADY SORTED DESCENDING SO THE FIRST 5 THAT
037200*    CLEAR THE THRESHOLD ARE THE ONES WANTED.
037300*-----------------------------------------------------------------
037400 5000-WRITE-TOP-STORIES-SECTION.
037500*-----------------------------------------------------------------
037600     MOVE '*** TOP STORIES ***' TO SEC-TITLE.
037700     MOVE WS-SECTION-TITLE-LINE TO WS-PRINT-AREA.
037800     PERFORM 9000-WRITE-PRINT-LINE.
037900     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
038000     PERFORM 9000-WRITE-PRINT-LINE.
038100     MOVE ZERO TO WS-TOP-COUNT.
038200     PERFORM 5100-WRITE-ONE-TOP-STORY
038300         VARYING SCORE-IX FROM 1 BY 1
038400         UNTIL SCORE-IX > WS-ACCEPTED-COUNT
038500             OR WS-TOP-COUNT >= 5.
038600     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
038700     PERFORM 9000-WRITE-PRINT-LINE.
038800*-----------------------------------------------------------------
038900 5100-WRITE-ONE-TOP-STORY.
039000*-----------------------------------------------------------------
039100     IF  WS-T-IMPORTANCE(SCORE-IX) >= 0.700
039200         ADD 1 TO WS-TOP-COUNT
039300         MOVE WS-TOP-COUNT TO TD-RANK
039400         MOVE WS-T-TITLE(SCORE-IX) TO TD-TITLE
039450         MOVE WS-T-SOURCE(SCORE-IX) TO TD-SOURCE
039500         MOVE WS-T-CATEGORY(SCORE-IX) TO TD-CATEGORY
039700         MOVE WS-T-IMPORTANCE(SCORE-IX) TO TD-SCORE
039800         MOVE WS-TOP-DETAIL-LINE TO WS-PRINT-AREA
039900         PERFORM 9000-WRITE-PRINT-LINE.
040000*-----------------------------------------------------------------
040100*    ONE SUBSECTION PER CATEGORY, FIXED ORDER, MAX 8 DETAIL LINES
040200*    EACH, WITH A CATEGORY TOTAL/AVERAGE SUBTOTAL LINE.
040300*-----------------------------------------------------------------
040400 6000-WRITE-CATEGORY-SECTION.
040500*-----------------------------------------------------------------
040600     MOVE '*** NEWS BY CATEGORY ***' TO SEC-TITLE.
040700     MOVE WS-SECTION-TITLE-LINE TO WS-PRINT-AREA.
040800     PERFORM 9000-WRITE-PRINT-LINE.
040900     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
041000     PERFORM 9000-WRITE-PRINT-LINE.
041100     PERFORM 6100-WRITE-ONE-CATEGORY
041200         VARYING CAT-IX FROM 1 BY 1
041300         UNTIL CAT-IX > 5.
041400*-----------------------------------------------------------------
041500 6100-WRITE-ONE-CATEGORY.
041600*-----------------------------------------------------------------
041700     MOVE CAT-NAME(CAT-IX) TO CH-CATEGORY-NAME.
041800     MOVE WS-CATEGORY-HEADING-LINE TO WS-PRINT-AREA.
041900     PERFORM 9000-WRITE-PRINT-LINE.
042000     MOVE ZERO TO WS-CAT-DETAIL-COUNT.
042100     PERFORM 6110-WRITE-CATEGORY-DETAIL-LINE
042200         VARYING SCORE-IX FROM 1 BY 1
042300         UNTIL SCORE-IX > WS-ACCEPTED-COUNT
042400             OR WS-CAT-DETAIL-COUNT >= 8.
042500     PERFORM 6190-WRITE-CATEGORY-SUBTOTAL.
042600     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
042700     PERFORM 9000-WRITE-PRINT-LINE.
042800*-----------------------------------------------------------------
042900 6110-WRITE-CATEGORY-DETAIL-LINE.
043000*-----------------------------------------------------------------
043100     IF  WS-T-CATEGORY(SCORE-IX) = CAT-NAME(CAT-IX)
043200         ADD 1 TO WS-CAT-DETAIL-COUNT
043400         MOVE WS-T-TITLE(SCORE-IX) TO CD-TITLE
043600         MOVE WS-T-SENTIMENT(SCORE-IX) TO CD-SENTIMENT
043700         MOVE WS-T-IMPORTANCE(SCORE-IX) TO CD-SCORE
043800         MOVE WS-CATEGORY-DETAIL-LINE TO WS-PRINT-AREA
043900         PERFORM 9000-WRITE-PRINT-LINE.
044000*-----------------------------------------------------------------
044100 6190-WRITE-CATEGORY-SUBTOTAL.
044200*-----------------------------------------------------------------
044300     MOVE WS-CAT-COUNT(CAT-IX) TO CS-COUNT.
044400     IF  WS-CAT-COUNT(CAT-IX) > 0
044500         COMPUTE CS-AVG ROUNDED =
044600             WS-CAT-IMPORTANCE-TOTAL(CAT-IX) / WS-CAT-COUNT(CAT-IX)
044700     ELSE
044800         MOVE ZERO TO CS-AVG.
044900     MOVE WS-CATEGORY-SUBTOTAL-LINE TO WS-PRINT-AREA.
045000     PERFORM 9000-WRITE-PRINT-LINE.
045100*-----------------------------------------------------------------
045200*    INVESTMENT NEWS CALLED OUT SEPARATELY PER AIN-0038, MAX 4.
045300*-----------------------------------------------------------------
045400 7000-WRITE-INVESTMENT-SECTION.
045500*-----------------------------------------------------------------
045600     MOVE '*** INVESTMENT NEWS ***' TO SEC-TITLE.
045700     MOVE WS-SECTION-TITLE-LINE TO WS-PRINT-AREA.
045800     PERFORM 9000-WRITE-PRINT-LINE.
045900     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
046000     PERFORM 9000-WRITE-PRINT-LINE.
046100     MOVE ZERO TO WS-INV-DETAIL-COUNT.
046200     PERFORM 7100-WRITE-ONE-INVESTMENT-LINE
046300         VARYING SCORE-IX FROM 1 BY 1
046400         UNTIL SCORE-IX > WS-ACCEPTED-COUNT
046500             OR WS-INV-DETAIL-COUNT >= 4.
046600     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
046700     PERFORM 9000-WRITE-PRINT-LINE.
046800*-----------------------------------------------------------------
046900 7100-WRITE-ONE-INVESTMENT-LINE.
047000*-----------------------------------------------------------------
047100     IF  WS-T-CATEGORY(SCORE-IX) = 'INVESTMENT  '
047200         ADD 1 TO WS-INV-DETAIL-COUNT
047400         MOVE WS-T-TITLE(SCORE-IX) TO ID-TITLE
047450         MOVE WS-T-SOURCE(SCORE-IX) TO ID-SOURCE
047800         MOVE WS-INVESTMENT-DETAIL-LINE TO WS-PRINT-AREA
047900         PERFORM 9000-WRITE-PRINT-LINE.
048000*-----------------------------------------------------------------
048100 8000-WRITE-STATISTICS-SECTION.
048200*-----------------------------------------------------------------
048300     MOVE '*** STATISTICS ***' TO SEC-TITLE.
048400     MOVE WS-SECTION-TITLE-LINE TO WS-PRINT-AREA.
048500     PERFORM 9000-WRITE-PRINT-LINE.
048600     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
048700     PERFORM 9000-WRITE-PRINT-LINE.
048800     MOVE 'ARTICLES READ'       TO ST-LABEL.
048900     MOVE WS-READ-COUNT         TO ST-VALUE.
049000     MOVE WS-STATS-LINE TO WS-PRINT-AREA.
049100     PERFORM 9000-WRITE-PRINT-LINE.
049200     MOVE 'ARTICLES ACCEPTED'   TO ST-LABEL.
049300     MOVE WS-ACCEPTED-COUNT     TO ST-VALUE.
049400     MOVE WS-STATS-LINE TO WS-PRINT-AREA.
049500     PERFORM 9000-WRITE-PRINT-LINE.
049600     MOVE 'ARTICLES SKIPPED'    TO ST-LABEL.
049700     MOVE WS-SKIPPED-COUNT      TO ST-VALUE.
049800     MOVE WS-STATS-LINE TO WS-PRINT-AREA.
049900     PERFORM 9000-WRITE-PRINT-LINE.
050000     MOVE 'DUPLICATE ARTICLES'  TO ST-LABEL.
050100     MOVE WS-DUPLICATE-COUNT    TO ST-VALUE.
050200     MOVE WS-STATS-LINE TO WS-PRINT-AREA.
050300     PERFORM 9000-WRITE-PRINT-LINE.
050400     MOVE 'AVERAGE IMPORTANCE SCORE' TO SD-LABEL.
050500     MOVE WS-AVERAGE-IMPORTANCE      TO SD-VALUE.
050600     MOVE WS-STATS-DEC-LINE TO WS-PRINT-AREA.
050700     PERFORM 9000-WRITE-PRINT-LINE.
050800     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
050900     PERFORM 9000-WRITE-PRINT-LINE.
050950     MOVE WS-SENT-COUNT(1) TO SL-POS-COUNT.
050960     MOVE WS-SENT-COUNT(2) TO SL-NEG-COUNT.
050970     MOVE WS-SENT-COUNT(3) TO SL-NEU-COUNT.
050980     MOVE WS-SENTIMENT-LINE TO WS-PRINT-AREA.
050990     PERFORM 9000-WRITE-PRINT-LINE.
051300     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
051400     PERFORM 9000-WRITE-PRINT-LINE.
051500     PERFORM 8200-WRITE-ONE-CATEGORY-STAT-LINE
051600         VARYING CAT-IX FROM 1 BY 1
051700         UNTIL CAT-IX > 5.
051800*-----------------------------------------------------------------
052600 8200-WRITE-ONE-CATEGORY-STAT-LINE.
052700*-----------------------------------------------------------------
052800     MOVE CAT-NAME(CAT-IX)      TO ST-LABEL.
052900     MOVE WS-CAT-COUNT(CAT-IX)  TO ST-VALUE.
053000     MOVE WS-STATS-LINE TO WS-PRINT-AREA.
053100     PERFORM 9000-WRITE-PRINT-LINE.
053200*-----------------------------------------------------------------
053300 8900-WRITE-GRAND-TOTAL.
053400*-----------------------------------------------------------------
053500     MOVE WS-BLANK-LINE TO WS-PRINT-AREA.
053600     PERFORM 9000-WRITE-PRINT-LINE.
053700     MOVE WS-ACCEPTED-COUNT TO GT-COUNT.
053800     MOVE WS-GRAND-TOTAL-LINE TO WS-PRINT-AREA.
053900     PERFORM 9000-WRITE-PRINT-LINE.
054000*-----------------------------------------------------------------
054100 9000-WRITE-PRINT-LINE.
054200*-----------------------------------------------------------------
054300     WRITE PRINT-LINE FROM WS-PRINT-AREA.
054400     ADD 1 TO WS-LINE-COUNT.
054500*-----------------------------------------------------------------
054600 9500-READ-SCORED-RECORD.
054700*-----------------------------------------------------------------
054800     READ SCOREIN-FILE
054900         AT END MOVE 'Y' TO END-OF-FILE-SW.
055000*-----------------------------------------------------------------
055100 9900-CLOSE-FILES.
055200*-----------------------------------------------------------------
055300     CLOSE SCOREIN-FILE
055400           RPTFILE.
055500*-----------------------------------------------------------------
055600*    AIN-0041 - REACHED ONLY BY GO TO OUT OF 1000-OPEN-FILES WHEN
055700*    ONE OF THE TWO NIGHTLY FILES WILL NOT OPEN CLEAN.
055800*-----------------------------------------------------------------
055900 9999-ABEND-EXIT.
056000*-----------------------------------------------------------------
056100     DISPLAY 'NEWSRPT ABENDING - FILE OPEN ERROR'.
056200     GOBACK.
