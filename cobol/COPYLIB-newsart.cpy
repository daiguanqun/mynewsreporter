000100******************************************************************
000200*    MEMBER:  NEWSART                                            *
000300*    DESC:    COLLECTED-ARTICLE LAYOUT FOR THE NIGHTLY AI NEWS    *
000400*             DIGEST BATCH.  ONE RECORD PER ARTICLE LANDED BY    *
000500*             THE FEED-COLLECTOR JOB (NEWSCOLL), FIXED 300 BYTES.*
000600*    MAINTENANCE LOG                                             *
000700*    DATE      INIT  REQUEST   DESCRIPTION                       *
000800*    --------  ----  --------  --------------------------------- *
000900*    03/11/97  RJH   AIN-0001  ORIGINAL LAYOUT.                  *
001000*    08/22/98  RJH   AIN-0014  ADDED ART-BASE-AUTH (SOURCE       *
001100*                              AUTHORITY OVERRIDE FROM FEED).    *
001200*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW - NO 2-DIGIT     *
001300*                              YEAR FIELDS ON THIS RECORD. OK.   *
001400******************************************************************
001500  05  ART-ID                          PIC X(08).
001600  05  ART-SOURCE                      PIC X(20).
001700  05  ART-TITLE                       PIC X(80).
001800  05  ART-TEXT                        PIC X(160).
001900  05  ART-AGE-HOURS                   PIC 9(05).
002000  05  ART-VIEWS                       PIC 9(07).
002100  05  ART-SHARES                      PIC 9(05).
002200  05  ART-COMMENTS                    PIC 9(05).
002300  05  ART-LIKES                       PIC 9(06).
002400  05  ART-BASE-AUTH                   PIC 9V99.
002500  05  FILLER                          PIC X(01).
