000100******************************************************************
000200*    MEMBER:  NEWSSCO                                            *
000300*    DESC:    SCORED-ARTICLE LAYOUT.  WRITTEN BY NEWSCLN FOR      *
000400*             EVERY INPUT RECORD (ACCEPTED, SKIPPED OR DUP) AND  *
000500*             RE-READ BY NEWSRPT TO BUILD THE DAILY REPORT.      *
000600*             FIXED 200 BYTES.                                   *
000700*    MAINTENANCE LOG                                             *
000800*    DATE      INIT  REQUEST   DESCRIPTION                       *
000900*    --------  ----  --------  --------------------------------- *
001000*    03/11/97  RJH   AIN-0001  ORIGINAL LAYOUT.                  *
001100*    11/04/98  RJH   AIN-0020  ADDED SC-TOP-KEYWORD FOR THE      *
001200*                              KEYWORD STATISTICS BLOCK.         *
001300*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW - NO DATE        *
001400*                              FIELDS ON THIS RECORD. OK.        *
001500******************************************************************
001600  05  SC-ID                           PIC X(08).
001700  05  SC-TITLE                        PIC X(80).
001800  05  SC-SOURCE                       PIC X(20).
001900  05  SC-CATEGORY                     PIC X(12).
002000  05  SC-SENTIMENT                    PIC X(08).
002100  05  SC-SENT-CONF                    PIC 9V99.
002200  05  SC-QUALITY                      PIC 9V99.
002300  05  SC-IMPORTANCE                   PIC 9V999.
002400  05  SC-KEYWORD-COUNT                PIC 9(03).
002500  05  SC-ENTITY-COUNT                 PIC 9(03).
002600  05  SC-TOP-KEYWORD                  PIC X(20).
002700  05  SC-STATUS                       PIC X(08).
002800      88  SC-STAT-ACCEPTED                  VALUE 'ACCEPTED'.
002900      88  SC-STAT-SKIPPED                   VALUE 'SKIPPED '.
003000      88  SC-STAT-DUP                       VALUE 'DUP     '.
003100  05  FILLER                          PIC X(28).
