000100******************************************************************
000200*    MEMBER:  NEWSDIC                                            *
000300*    DESC:    FIXED DICTIONARY AND WEIGHT TABLES SHARED BY THE   *
000400*             AI NEWS DIGEST SUITE (NEWSCLN / NEWSSCR).  ALL     *
000500*             TABLES ARE LOADED BY VALUE AT COMPILE TIME - NO    *
000600*             PARAMETER FILE IS READ AT RUN TIME.  KEEP THE      *
000700*             NAME TABLE AND ITS LENGTH/SCORE TABLE IN THE SAME  *
000800*             ORDER - THEY ARE POSITIONAL, NOT KEYED.            *
000900*    MAINTENANCE LOG                                             *
001000*    DATE      INIT  REQUEST   DESCRIPTION                       *
001100*    --------  ----  --------  --------------------------------- *
001200*    03/18/97  RJH   AIN-0002  ORIGINAL TABLES (AI TERMS, ORGS,  *
001300*                              PRODUCTS, AUTHORITY SOURCES).     *
001400*    07/02/98  RJH   AIN-0011  ADDED BOOST-WORD TABLE FOR THE    *
001500*                              HEADLINE IMPORTANCE BOOST RULE.   *
001600*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW - TABLES HOLD    *
001700*                              NO DATE DATA.  NO CHANGE NEEDED.  *
001800*    10/14/99  RJH   AIN-0026  ANTHROPIC ADDED TO ORG LIST AND   *
001900*                              AUTHORITY TABLE PER EDITORIAL.    *
002000******************************************************************
002100*    AI-TERM DICTIONARY (20 TERMS) - SEE CONTENT-SCORER SPEC     *
002200*    FOR THE TOPIC-FLAG CROSS REFERENCE BY POSITION NUMBER.      *
002300******************************************************************
002400  01  WS-AI-TERM-NAMES.
002500      05  FILLER  PIC X(25) VALUE 'GPT'.
002600      05  FILLER  PIC X(25) VALUE 'BERT'.
002700      05  FILLER  PIC X(25) VALUE 'TRANSFORMER'.
002800      05  FILLER  PIC X(25) VALUE 'LLM'.
002900      05  FILLER  PIC X(25) VALUE 'NLP'.
003000      05  FILLER  PIC X(25) VALUE 'DEEP LEARNING'.
003100      05  FILLER  PIC X(25) VALUE 'MACHINE LEARNING'.
003200      05  FILLER  PIC X(25) VALUE 'NEURAL NETWORK'.
003300      05  FILLER  PIC X(25) VALUE 'ATTENTION'.
003400      05  FILLER  PIC X(25) VALUE 'EMBEDDING'.
003500      05  FILLER  PIC X(25) VALUE 'FINE-TUNING'.
003600      05  FILLER  PIC X(25) VALUE 'PROMPT'.
003700      05  FILLER  PIC X(25) VALUE 'AI'.
003800      05  FILLER  PIC X(25) VALUE 'ARTIFICIAL INTELLIGENCE'.
003900      05  FILLER  PIC X(25) VALUE 'REINFORCEMENT LEARNING'.
004000      05  FILLER  PIC X(25) VALUE 'GAN'.
004100      05  FILLER  PIC X(25) VALUE 'DIFFUSION'.
004200      05  FILLER  PIC X(25) VALUE 'COMPUTER VISION'.
004300      05  FILLER  PIC X(25) VALUE 'LANGUAGE MODEL'.
004400      05  FILLER  PIC X(25) VALUE 'ALGORITHM'.
004500  01  AI-TERM-NAME-TABLE REDEFINES WS-AI-TERM-NAMES.
004600      05  AI-TERM-NAME            PIC X(25) OCCURS 20 TIMES
004700                                  INDEXED BY AI-TERM-IX.
004800  01  WS-AI-TERM-LENS.
004900      05  FILLER  PIC 9(02) VALUE 03.
005000      05  FILLER  PIC 9(02) VALUE 04.
005100      05  FILLER  PIC 9(02) VALUE 11.
005200      05  FILLER  PIC 9(02) VALUE 03.
005300      05  FILLER  PIC 9(02) VALUE 03.
005400      05  FILLER  PIC 9(02) VALUE 13.
005500      05  FILLER  PIC 9(02) VALUE 16.
005600      05  FILLER  PIC 9(02) VALUE 14.
005700      05  FILLER  PIC 9(02) VALUE 09.
005800      05  FILLER  PIC 9(02) VALUE 09.
005900      05  FILLER  PIC 9(02) VALUE 11.
006000      05  FILLER  PIC 9(02) VALUE 06.
006100      05  FILLER  PIC 9(02) VALUE 02.
006200      05  FILLER  PIC 9(02) VALUE 23.
006300      05  FILLER  PIC 9(02) VALUE 22.
006400      05  FILLER  PIC 9(02) VALUE 03.
006500      05  FILLER  PIC 9(02) VALUE 09.
006600      05  FILLER  PIC 9(02) VALUE 15.
006700      05  FILLER  PIC 9(02) VALUE 14.
006800      05  FILLER  PIC 9(02) VALUE 09.
006900  01  AI-TERM-LEN-TABLE REDEFINES WS-AI-TERM-LENS.
007000      05  AI-TERM-LEN             PIC 9(02) OCCURS 20 TIMES.
007100*    RUN-TIME OCCURRENCE COUNT PER TERM - RESET EACH ARTICLE.
007200  01  AI-TERM-WORK-TABLE.
007300      05  AI-TERM-WORK OCCURS 20 TIMES INDEXED BY AI-WORK-IX.
007400          10  AI-TERM-COUNT       PIC 9(03) COMP.
007500          10  AI-TERM-SCORE       PIC 9V99.
007600******************************************************************
007700*    ORGANIZATION ENTITY LIST (11 NAMES) - 0.80 CONFIDENCE       *
007800******************************************************************
007900  01  WS-ORG-NAMES.
008000      05  FILLER  PIC X(12) VALUE 'GOOGLE'.
008100      05  FILLER  PIC X(12) VALUE 'MICROSOFT'.
008200      05  FILLER  PIC X(12) VALUE 'OPENAI'.
008300      05  FILLER  PIC X(12) VALUE 'META'.
008400      05  FILLER  PIC X(12) VALUE 'AMAZON'.
008500      05  FILLER  PIC X(12) VALUE 'APPLE'.
008600      05  FILLER  PIC X(12) VALUE 'IBM'.
008700      05  FILLER  PIC X(12) VALUE 'INTEL'.
008800      05  FILLER  PIC X(12) VALUE 'NVIDIA'.
008900      05  FILLER  PIC X(12) VALUE 'DEEPMIND'.
009000      05  FILLER  PIC X(12) VALUE 'ANTHROPIC'.
009100  01  ORG-NAME-TABLE REDEFINES WS-ORG-NAMES.
009200      05  ORG-NAME                PIC X(12) OCCURS 11 TIMES
009300                                  INDEXED BY ORG-IX.
009400  01  WS-ORG-LENS.
009500      05  FILLER  PIC 9(02) VALUE 06.
009600      05  FILLER  PIC 9(02) VALUE 09.
009700      05  FILLER  PIC 9(02) VALUE 06.
009800      05  FILLER  PIC 9(02) VALUE 04.
009900      05  FILLER  PIC 9(02) VALUE 06.
010000      05  FILLER  PIC 9(02) VALUE 05.
010100      05  FILLER  PIC 9(02) VALUE 03.
010200      05  FILLER  PIC 9(02) VALUE 05.
010300      05  FILLER  PIC 9(02) VALUE 06.
010400      05  FILLER  PIC 9(02) VALUE 08.
010500      05  FILLER  PIC 9(02) VALUE 09.
010600  01  ORG-LEN-TABLE REDEFINES WS-ORG-LENS.
010700      05  ORG-LEN                 PIC 9(02) OCCURS 11 TIMES.
010800  01  ORG-FOUND-TABLE.
010900      05  ORG-FOUND               PIC X(01) OCCURS 11 TIMES.
011000          88  ORG-WAS-FOUND             VALUE 'Y'.
011100******************************************************************
011200*    PRODUCT ENTITY LIST (8 NAMES) - 0.90 CONFIDENCE             *
011300******************************************************************
011400  01  WS-PRODUCT-NAMES.
011500      05  FILLER  PIC X(12) VALUE 'GPT'.
011600      05  FILLER  PIC X(12) VALUE 'BERT'.
011700      05  FILLER  PIC X(12) VALUE 'CHATGPT'.
011800      05  FILLER  PIC X(12) VALUE 'CLAUDE'.
011900      05  FILLER  PIC X(12) VALUE 'GEMINI'.
012000      05  FILLER  PIC X(12) VALUE 'LLAMA'.
012100      05  FILLER  PIC X(12) VALUE 'DALL-E'.
012200      05  FILLER  PIC X(12) VALUE 'MIDJOURNEY'.
012300  01  PRODUCT-NAME-TABLE REDEFINES WS-PRODUCT-NAMES.
012400      05  PRODUCT-NAME             PIC X(12) OCCURS 8 TIMES
012500                                   INDEXED BY PRODUCT-IX.
012600  01  WS-PRODUCT-LENS.
012700      05  FILLER  PIC 9(02) VALUE 03.
012800      05  FILLER  PIC 9(02) VALUE 04.
012900      05  FILLER  PIC 9(02) VALUE 07.
013000      05  FILLER  PIC 9(02) VALUE 06.
013100      05  FILLER  PIC 9(02) VALUE 06.
013200      05  FILLER  PIC 9(02) VALUE 05.
013300      05  FILLER  PIC 9(02) VALUE 06.
013400      05  FILLER  PIC 9(02) VALUE 10.
013500  01  PRODUCT-LEN-TABLE REDEFINES WS-PRODUCT-LENS.
013600      05  PRODUCT-LEN              PIC 9(02) OCCURS 8 TIMES.
013700  01  PRODUCT-FOUND-TABLE.
013800      05  PRODUCT-FOUND           PIC X(01) OCCURS 8 TIMES.
013900          88  PRODUCT-WAS-FOUND          VALUE 'Y'.
014000******************************************************************
014100*    SOURCE AUTHORITY TABLE (16 SOURCES) - SEE CONTENT-SCORER    *
014200*    SPEC.  SOURCE NAME IS STORED X(20) TO COMPARE DIRECTLY      *
014300*    AGAINST THE UPPER-CASED ART-SOURCE FIELD - NO TRIM NEEDED.  *
014400******************************************************************
014500  01  WS-AUTHORITY-SOURCES.
014600      05  FILLER  PIC X(20) VALUE 'OPENAI'.
014700      05  FILLER  PIC X(20) VALUE 'GOOGLE'.
014800      05  FILLER  PIC X(20) VALUE 'MICROSOFT'.
014900      05  FILLER  PIC X(20) VALUE 'DEEPMIND'.
015000      05  FILLER  PIC X(20) VALUE 'NATURE'.
015100      05  FILLER  PIC X(20) VALUE 'SCIENCE'.
015200      05  FILLER  PIC X(20) VALUE 'META'.
015300      05  FILLER  PIC X(20) VALUE 'ANTHROPIC'.
015400      05  FILLER  PIC X(20) VALUE 'ARXIV'.
015500      05  FILLER  PIC X(20) VALUE 'NVIDIA'.
015600      05  FILLER  PIC X(20) VALUE 'MITTECHREV'.
015700      05  FILLER  PIC X(20) VALUE 'IEEE'.
015800      05  FILLER  PIC X(20) VALUE 'XINHUA'.
015900      05  FILLER  PIC X(20) VALUE 'TECHCRUNCH'.
016000      05  FILLER  PIC X(20) VALUE 'VERGE'.
016100      05  FILLER  PIC X(20) VALUE 'WIRED'.
016200  01  AUTHORITY-SOURCE-TABLE REDEFINES WS-AUTHORITY-SOURCES.
016300      05  AUTH-SOURCE              PIC X(20) OCCURS 16 TIMES
016400                                   INDEXED BY AUTH-IX.
016500  01  WS-AUTHORITY-SCORES.
016600      05  FILLER  PIC 9V99 VALUE 1.00.
016700      05  FILLER  PIC 9V99 VALUE 0.95.
016800      05  FILLER  PIC 9V99 VALUE 0.95.
016900      05  FILLER  PIC 9V99 VALUE 0.95.
017000      05  FILLER  PIC 9V99 VALUE 0.95.
017100      05  FILLER  PIC 9V99 VALUE 0.95.
017200      05  FILLER  PIC 9V99 VALUE 0.90.
017300      05  FILLER  PIC 9V99 VALUE 0.90.
017400      05  FILLER  PIC 9V99 VALUE 0.90.
017500      05  FILLER  PIC 9V99 VALUE 0.85.
017600      05  FILLER  PIC 9V99 VALUE 0.85.
017700      05  FILLER  PIC 9V99 VALUE 0.85.
017800      05  FILLER  PIC 9V99 VALUE 0.85.
017900      05  FILLER  PIC 9V99 VALUE 0.80.
018000      05  FILLER  PIC 9V99 VALUE 0.75.
018100      05  FILLER  PIC 9V99 VALUE 0.75.
018200  01  AUTHORITY-SCORE-TABLE REDEFINES WS-AUTHORITY-SCORES.
018300      05  AUTH-SCORE               PIC 9V99 OCCURS 16 TIMES.
018400******************************************************************
018500*    HEADLINE BOOST-WORD TABLE (5 WORDS) - CONTENT-SCORER RULE.  *
018600******************************************************************
018700  01  WS-BOOST-WORD-NAMES.
018800      05  FILLER  PIC X(20) VALUE 'BREAKTHROUGH'.
018900      05  FILLER  PIC X(20) VALUE 'REVOLUTIONARY'.
019000      05  FILLER  PIC X(20) VALUE 'STATE-OF-THE-ART'.
019100      05  FILLER  PIC X(20) VALUE 'NOVEL'.
019200      05  FILLER  PIC X(20) VALUE 'SIGNIFICANT'.
019300  01  BOOST-WORD-NAME-TABLE REDEFINES WS-BOOST-WORD-NAMES.
019400      05  BOOST-WORD-NAME          PIC X(20) OCCURS 5 TIMES
019500                                   INDEXED BY BOOST-IX.
019600  01  WS-BOOST-WORD-LENS.
019700      05  FILLER  PIC 9(02) VALUE 12.
019800      05  FILLER  PIC 9(02) VALUE 13.
019900      05  FILLER  PIC 9(02) VALUE 16.
020000      05  FILLER  PIC 9(02) VALUE 05.
020100      05  FILLER  PIC 9(02) VALUE 11.
020200  01  BOOST-WORD-LEN-TABLE REDEFINES WS-BOOST-WORD-LENS.
020300      05  BOOST-WORD-LEN           PIC 9(02) OCCURS 5 TIMES.
020400  01  WS-BOOST-WORD-FACTORS.
020500      05  FILLER  PIC 9V99 VALUE 1.00.
020600      05  FILLER  PIC 9V99 VALUE 0.90.
020700      05  FILLER  PIC 9V99 VALUE 0.85.
020800      05  FILLER  PIC 9V99 VALUE 0.80.
020900      05  FILLER  PIC 9V99 VALUE 0.75.
021000  01  BOOST-WORD-FACTOR-TABLE REDEFINES WS-BOOST-WORD-FACTORS.
021100      05  BOOST-WORD-FACTOR        PIC 9V99 OCCURS 5 TIMES.
