000100******************************************************************
000200*    PROGRAM:  NEWSCLN                                          *
000300*    ORIGINAL AUTHOR: R J HARMON                                *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      INIT  REQUEST   DESCRIPTION                      *
000700*    --------  ----  --------  -------------------------------- *
000800*    03/11/97  RJH   AIN-0001  ORIGINAL PROGRAM - CLEAN, SCORE   *
000900*                              KEYWORDS AND CLASSIFY THE NIGHTLY *
001000*                              COLLECTED-ARTICLE FEED.           *
001100*    06/02/97  RJH   AIN-0006  ADDED NOISE-PHRASE STRIP PER      *
001200*                              EDITORIAL COMPLAINT ON SPONSORED  *
001300*                              CONTENT SLIPPING INTO DIGEST.     *
001400*    01/19/98  RJH   AIN-0009  SPLIT SCORING OUT TO CALLED       *
001500*                              SUBPROGRAM NEWSSCR SO THE WEIGHT  *
001600*                              TABLE CAN BE MAINTAINED APART     *
001700*                              FROM THE CLEAN/CLASSIFY LOGIC.    *
001800*    08/22/98  RJH   AIN-0014  ADDED ART-BASE-AUTH PASS-THROUGH  *
001900*                              TO NEWSSCR FOR THE AUTHORITY      *
002000*                              FACTOR OVERRIDE.                  *
002100*    11/04/98  RJH   AIN-0020  ADDED TOP-KEYWORD TRACKING FOR    *
002200*                              THE STATISTICS BLOCK.             *
002300*    02/09/99  LKT   Y2K-0003  YEAR 2000 REVIEW.  THIS PROGRAM   *
002400*                              CARRIES NO 2-DIGIT YEAR FIELDS.   *
002500*                              NO CHANGE REQUIRED.               *
002600*    10/14/99  RJH   AIN-0026  ANTHROPIC ADDED TO ORG LIST AND   *
002700*                              AUTHORITY TABLE PER EDITORIAL.    *
002800*    06/30/00  DQT   AIN-0031  DUPLICATE-TITLE TABLE RAISED FROM *
002900*                              250 TO 500 ENTRIES - NIGHTLY      *
003000*                              VOLUME OUTGREW THE OLD LIMIT.     *
003100*    03/14/02  DQT   AIN-0038  CORRECTED SIGNIFICANT-CHARACTER   *
003200*                              COUNT TO USE THE CLEANED TEXT,    *
003300*                              NOT THE RAW FEED TEXT.            *
003310*    07/30/02  DQT   AIN-0041  FACTORED TITLE/LENGTH VALIDATION  *
003320*                              OUT OF 2000 INTO ITS OWN 2100     *
003330*                              PARAGRAPH.  ADDED AN ABEND EXIT   *
003340*                              ON A BAD FILE OPEN STATUS.        *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     NEWSCLN.
003700 AUTHOR.         R J HARMON.
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN.   03/11/97.
004000 DATE-COMPILED.
004100 SECURITY.       NON-CONFIDENTIAL.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-3090.
004700 OBJECT-COMPUTER.  IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------------
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ARTICLES-FILE ASSIGN TO ARTFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS ART-FILE-STATUS.
005600     SELECT SCOREOUT-FILE ASSIGN TO SCOREOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS SCO-FILE-STATUS.
005900******************************************************************
006000 DATA DIVISION.
006100*-----------------------------------------------------------------
006200 FILE SECTION.
006300*-----------------------------------------------------------------
006400 FD  ARTICLES-FILE
006500         RECORDING MODE F.
006600 01  ARTICLE-IN-RECORD.
006700     COPY NEWSART.
006800*-----------------------------------------------------------------
006900 FD  SCOREOUT-FILE
007000         RECORDING MODE F.
007100 01  SCORED-ARTICLE-RECORD.
007200     COPY NEWSSCO.
007300*-----------------------------------------------------------------
007400 WORKING-STORAGE SECTION.
007500*-----------------------------------------------------------------
007600 01  WS-FILE-STATUSES.
007700     05  ART-FILE-STATUS         PIC X(02).
007800         88  ART-FILE-OK                 VALUE '00'.
007900         88  ART-FILE-EOF                VALUE '10'.
008000     05  SCO-FILE-STATUS         PIC X(02).
008100         88  SCO-FILE-OK                 VALUE '00'.
008200     05  FILLER                  PIC X(01).
008300*-----------------------------------------------------------------
008350 77  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
008360     88  END-OF-FILE                      VALUE 'Y'.
008370 77  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
008380     88  WS-DUP-FOUND                     VALUE 'Y'.
008400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008900     05  WS-HAS-ALPHA-WORD-SW    PIC X(01) VALUE 'N'.
009000         88  HAS-ALPHA-WORD                VALUE 'Y'.
009100     05  WS-BLANK-SEEN-SW        PIC X(01) VALUE 'N'.
009200         88  PREV-WAS-COLLAPSIBLE         VALUE 'Y'.
009300     05  WS-PREV-CHAR            PIC X(01) VALUE SPACE.
009400     05  WS-SUB-1                PIC 9(03) COMP.
009500     05  WS-SUB-2                PIC 9(03) COMP.
009600     05  WS-OUT-LEN              PIC 9(03) COMP.
009700     05  WS-RUN-COUNT            PIC 9(02) COMP.
009800     05  WS-STATUS-CODE          PIC X(08).
009900     05  FILLER                  PIC X(01).
010000 01  WS-RUN-TOTALS.
010100     05  WS-READ-COUNT           PIC 9(05) COMP VALUE 0.
010200     05  WS-ACCEPTED-COUNT       PIC 9(05) COMP VALUE 0.
010300     05  WS-SKIPPED-COUNT        PIC 9(05) COMP VALUE 0.
010400     05  WS-DUPLICATE-COUNT      PIC 9(05) COMP VALUE 0.
010500     05  FILLER                  PIC X(01).
010600*-----------------------------------------------------------------
010700*    IN-MEMORY TITLE TABLE - REPLACES THE EXTERNAL DUPLICATE
010750*    CACHE LOOKUP THE OLD COMBINED PROGRAM USED.
010800*    CAPACITY RAISED TO 500 PER AIN-0031.
010900*-----------------------------------------------------------------
011000 01  WS-ACCEPTED-TITLES.
011100     05  WS-TITLE-ENTRY  OCCURS 1 TO 500 TIMES
011200             DEPENDING ON WS-ACCEPTED-COUNT
011300             INDEXED BY TITLE-IX.
011400         10  WS-ACCEPTED-TITLE   PIC X(80).
011500         10  FILLER              PIC X(01).
011600*-----------------------------------------------------------------
011700 01  WS-WORK-AREAS.
011800     05  WS-CLEAN-TEXT           PIC X(160).
011900     05  WS-SIG-CHARS            PIC 9(03) COMP.
012000     05  WS-BLANK-TALLY          PIC 9(03) COMP.
012100     05  WS-NORMALIZED-TITLE     PIC X(80).
012200     05  WS-COMBINED-TEXT.
012300         10  WS-COMBINED-TITLE   PIC X(80).
012400         10  WS-COMBINED-BODY    PIC X(160).
012500     05  WS-QUALITY-SCORE        PIC 9V99.
012600     05  WS-KEYWORD-COUNT        PIC 9(03).
012700     05  WS-ENTITY-COUNT         PIC 9(03).
012800     05  WS-TOP-KEYWORD          PIC X(25).
012900     05  WS-TOP-KEYWORD-SCORE    PIC 9V99.
013000     05  WS-SENTIMENT            PIC X(08).
013100     05  WS-SENT-CONF            PIC 9V99.
013200     05  WS-POS-COUNT            PIC 9(02) COMP.
013300     05  WS-NEG-COUNT            PIC 9(02) COMP.
013400     05  WS-OCCURS-TALLY         PIC 9(03) COMP.
013500     05  WS-CAT-INVESTMENT-SW    PIC X(01) VALUE 'N'.
013600         88  CAT-HAS-INVESTMENT-WORD      VALUE 'Y'.
013700     05  WS-CAT-RESEARCH-SW      PIC X(01) VALUE 'N'.
013800         88  CAT-HAS-RESEARCH-WORD        VALUE 'Y'.
013900     05  WS-CAT-PRODUCT-SW       PIC X(01) VALUE 'N'.
014000         88  CAT-HAS-PRODUCT-WORD         VALUE 'Y'.
014100     05  WS-CATEGORY             PIC X(12).
014200     05  WS-IMPORTANCE-SCORE     PIC 9V999.
014300     05  WS-TOPIC-FLAGS.
014400         10  TOPIC-DEEP-LEARNING PIC X(01) VALUE 'N'.
014500             88  IS-DEEP-LEARNING-TOPIC    VALUE 'Y'.
014600         10  TOPIC-NLP           PIC X(01) VALUE 'N'.
014700             88  IS-NLP-TOPIC              VALUE 'Y'.
014800         10  TOPIC-VISION        PIC X(01) VALUE 'N'.
014900             88  IS-VISION-TOPIC           VALUE 'Y'.
015000         10  TOPIC-GENERATIVE    PIC X(01) VALUE 'N'.
015100             88  IS-GENERATIVE-TOPIC       VALUE 'Y'.
015200         10  TOPIC-LLM           PIC X(01) VALUE 'N'.
015300             88  IS-LLM-TOPIC              VALUE 'Y'.
015400         10  TOPIC-ML            PIC X(01) VALUE 'N'.
015500             88  IS-ML-TOPIC               VALUE 'Y'.
015600         10  FILLER              PIC X(01).
015700     05  FILLER                  PIC X(01).
015800*-----------------------------------------------------------------
015900     COPY NEWSDIC.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200*-----------------------------------------------------------------
016300 0000-MAIN-PROCESSING.
016400*-----------------------------------------------------------------
016500     PERFORM 1000-OPEN-FILES.
016600     PERFORM 8000-READ-ARTICLE.
016700     PERFORM 2000-PROCESS-ARTICLE
016800         UNTIL END-OF-FILE.
016900     PERFORM 4000-CLOSE-FILES.
017000     DISPLAY 'NEWSCLN READ      : ' WS-READ-COUNT.
017100     DISPLAY 'NEWSCLN ACCEPTED  : ' WS-ACCEPTED-COUNT.
017200     DISPLAY 'NEWSCLN SKIPPED   : ' WS-SKIPPED-COUNT.
017300     DISPLAY 'NEWSCLN DUPLICATE : ' WS-DUPLICATE-COUNT.
017400     GOBACK.
017500*-----------------------------------------------------------------
017600 1000-OPEN-FILES.
017700*-----------------------------------------------------------------
017800     OPEN INPUT  ARTICLES-FILE.
017900     OPEN OUTPUT SCOREOUT-FILE.
017910     IF  NOT ART-FILE-OK
017920         DISPLAY 'NEWSCLN ARTICLES FILE STATUS: ' ART-FILE-STATUS
017930         GO TO 9999-ABEND-EXIT
017940     END-IF.
017950     IF  NOT SCO-FILE-OK
017960         DISPLAY 'NEWSCLN SCOREOUT FILE STATUS: ' SCO-FILE-STATUS
017970         GO TO 9999-ABEND-EXIT.
018000*-----------------------------------------------------------------
018100 2000-PROCESS-ARTICLE.
018200*-----------------------------------------------------------------
018300     ADD 1 TO WS-READ-COUNT.
018400     MOVE SPACES TO WS-STATUS-CODE.
018500     MOVE SPACES TO WS-CATEGORY.
018600     MOVE SPACES TO WS-SENTIMENT.
018700     MOVE SPACES TO WS-TOP-KEYWORD.
018800     MOVE ZERO   TO WS-KEYWORD-COUNT WS-ENTITY-COUNT.
018900     MOVE ZERO   TO WS-IMPORTANCE-SCORE WS-SENT-CONF.
019000     MOVE ZERO   TO WS-QUALITY-SCORE.
019100     MOVE 'N'    TO TOPIC-DEEP-LEARNING TOPIC-NLP TOPIC-VISION.
019200     MOVE 'N'    TO TOPIC-GENERATIVE TOPIC-LLM TOPIC-ML.
019300     MOVE 'N'    TO WS-DUP-FOUND-SW.
019350     PERFORM 2100-VALIDATE-ARTICLE.
019400     IF  WS-STATUS-CODE EQUAL SPACES
020200         PERFORM 2200-CHECK-DUPLICATE-TITLE
020300         IF  WS-DUP-FOUND
020400             MOVE 'DUP     ' TO WS-STATUS-CODE
020500         ELSE
020600             PERFORM 2300-BUILD-SCAN-TEXT THRU 2360-DERIVE-TOPIC-FLAGS
021100             PERFORM 2400-ANALYZE-SENTIMENT
021200             PERFORM 2500-CLASSIFY-CATEGORY
021300             PERFORM 2600-CALL-CONTENT-SCORER
021400             PERFORM 2650-ADD-TITLE-TO-SEEN-TABLE
021500             MOVE 'ACCEPTED' TO WS-STATUS-CODE.
021630     PERFORM 2900-ACCUMULATE-RUN-TOTALS.
021700     PERFORM 2700-BUILD-SCORED-RECORD.
021800     PERFORM 9000-WRITE-SCORED-RECORD.
021900     PERFORM 8000-READ-ARTICLE.
021950*-----------------------------------------------------------------
021960*    VALIDATION - BLANK TITLE OR FEWER THAN 50 SIGNIFICANT BYTES
021970*    OF CLEANED TEXT DISQUALIFIES THE ARTICLE.  FACTORED OUT OF
021980*    2000 PER AIN-0041 SO THE RULE HAS ITS OWN NAMED PARAGRAPH.
021990*-----------------------------------------------------------------
021992 2100-VALIDATE-ARTICLE.
021994*-----------------------------------------------------------------
021996     IF  ART-TITLE EQUAL SPACES
021998         MOVE 'SKIPPED ' TO WS-STATUS-CODE
021999     ELSE
022010         PERFORM 2110-CLEAN-ARTICLE-TEXT
022020         PERFORM 2120-SCORE-CONTENT-QUALITY
022030         IF  WS-SIG-CHARS < 50
022040             MOVE 'SKIPPED ' TO WS-STATUS-CODE
022050         END-IF
022060     END-IF.
022070*-----------------------------------------------------------------
022100*    CONTENT-CLEANER - AIN-0001, NOISE STRIP ADDED AIN-0006.
022200*-----------------------------------------------------------------
022300 2110-CLEAN-ARTICLE-TEXT.
022400*-----------------------------------------------------------------
022500     MOVE ART-TEXT TO WS-CLEAN-TEXT.
022600     INSPECT WS-CLEAN-TEXT
022700         REPLACING ALL 'CLICK HERE' BY SPACES.
022800     INSPECT WS-CLEAN-TEXT
022900         REPLACING ALL 'READ MORE' BY SPACES.
023000     INSPECT WS-CLEAN-TEXT
023100         REPLACING ALL 'BUY NOW' BY SPACES.
023200     INSPECT WS-CLEAN-TEXT
023300         REPLACING ALL 'FREE DOWNLOAD' BY SPACES.
023400     INSPECT WS-CLEAN-TEXT
023500         REPLACING ALL 'SPONSORED' BY SPACES.
023600     PERFORM 2111-COMPRESS-RUNS.
023700     MOVE ZERO TO WS-BLANK-TALLY.
023800     INSPECT WS-CLEAN-TEXT TALLYING WS-BLANK-TALLY
023900         FOR ALL SPACES.
024000     COMPUTE WS-SIG-CHARS = 160 - WS-BLANK-TALLY.
024100*-----------------------------------------------------------------
024200*    COLLAPSE RUNS OF IDENTICAL BLANK/!/?/. TO A SINGLE BYTE.
024300*    LEFT-JUSTIFY, RE-PAD THE WORK FIELD WITH SPACES.
024400*-----------------------------------------------------------------
024500 2111-COMPRESS-RUNS.
024600*-----------------------------------------------------------------
024700     MOVE ZERO      TO WS-OUT-LEN.
024800     MOVE SPACE     TO WS-PREV-CHAR.
024900     MOVE 'N'       TO WS-BLANK-SEEN-SW.
025000     PERFORM 2111A-COMPRESS-ONE-CHAR
025100         VARYING WS-SUB-1 FROM 1 BY 1
025200         UNTIL WS-SUB-1 > 160.
025300     IF  WS-OUT-LEN > 0
025400         MOVE SPACES TO WS-CLEAN-TEXT
025500         MOVE WS-COMBINED-BODY(1:WS-OUT-LEN) TO
025600             WS-CLEAN-TEXT(1:WS-OUT-LEN)
025700     ELSE
025800         MOVE SPACES TO WS-CLEAN-TEXT.
025900 2111A-COMPRESS-ONE-CHAR.
026000*-----------------------------------------------------------------
026100     IF  (WS-CLEAN-TEXT(WS-SUB-1:1) = SPACE
026200              OR WS-CLEAN-TEXT(WS-SUB-1:1) = '!'
026300              OR WS-CLEAN-TEXT(WS-SUB-1:1) = '?'
026400              OR WS-CLEAN-TEXT(WS-SUB-1:1) = '.')
026500         AND WS-CLEAN-TEXT(WS-SUB-1:1) = WS-PREV-CHAR
026600         AND PREV-WAS-COLLAPSIBLE
026700         NEXT SENTENCE
026800     ELSE
026900         ADD 1 TO WS-OUT-LEN
027000         MOVE WS-CLEAN-TEXT(WS-SUB-1:1) TO
027100             WS-COMBINED-BODY(WS-OUT-LEN:1)
027200         MOVE WS-CLEAN-TEXT(WS-SUB-1:1) TO WS-PREV-CHAR
027300         IF  WS-PREV-CHAR = SPACE OR WS-PREV-CHAR = '!'
027400                 OR WS-PREV-CHAR = '?' OR WS-PREV-CHAR = '.'
027500             MOVE 'Y' TO WS-BLANK-SEEN-SW
027600         ELSE
027700             MOVE 'N' TO WS-BLANK-SEEN-SW.
027800*-----------------------------------------------------------------
027900*    QUALITY SCORE - MULTIPLICATIVE PENALTIES, CLAMPED 0.00-1.00.
028000*-----------------------------------------------------------------
028100 2120-SCORE-CONTENT-QUALITY.
028200*-----------------------------------------------------------------
028300     MOVE 1.00 TO WS-QUALITY-SCORE.
028400     IF  WS-SIG-CHARS = 0
028500         MOVE 0.00 TO WS-QUALITY-SCORE
028600     ELSE
028700         IF  WS-SIG-CHARS < 100
028800             COMPUTE WS-QUALITY-SCORE ROUNDED =
028900                 WS-QUALITY-SCORE * 0.50
029000         ELSE
029100             IF  WS-SIG-CHARS < 300
029200                 COMPUTE WS-QUALITY-SCORE ROUNDED =
029300                     WS-QUALITY-SCORE * 0.80
029400             END-IF
029500         END-IF
029600         PERFORM 2124-CHECK-ALPHA-WORD
029700         IF  NOT HAS-ALPHA-WORD
029800             COMPUTE WS-QUALITY-SCORE ROUNDED =
029900                 WS-QUALITY-SCORE * 0.30
030000         END-IF
030100     END-IF.
030200     IF  WS-QUALITY-SCORE > 1.00
030300         MOVE 1.00 TO WS-QUALITY-SCORE.
030400*-----------------------------------------------------------------
030500*    LOOK FOR ONE RUN OF 3 OR MORE ALPHABETIC BYTES.
030600*-----------------------------------------------------------------
030700 2124-CHECK-ALPHA-WORD.
030800*-----------------------------------------------------------------
030900     MOVE 'N' TO WS-HAS-ALPHA-WORD-SW.
031000     MOVE ZERO TO WS-RUN-COUNT.
031100     PERFORM 2124A-TEST-ONE-CHAR
031200         VARYING WS-SUB-1 FROM 1 BY 1
031300         UNTIL WS-SUB-1 > 160 OR HAS-ALPHA-WORD.
031400 2124A-TEST-ONE-CHAR.
031500*-----------------------------------------------------------------
031600     IF  (WS-CLEAN-TEXT(WS-SUB-1:1) >= 'A' AND
031700              WS-CLEAN-TEXT(WS-SUB-1:1) <= 'Z')
031800             OR (WS-CLEAN-TEXT(WS-SUB-1:1) >= 'a' AND
031900              WS-CLEAN-TEXT(WS-SUB-1:1) <= 'z')
032000         ADD 1 TO WS-RUN-COUNT
032100         IF  WS-RUN-COUNT >= 3
032200             MOVE 'Y' TO WS-HAS-ALPHA-WORD-SW
032300         END-IF
032400     ELSE
032500         MOVE ZERO TO WS-RUN-COUNT.
032600*-----------------------------------------------------------------
032700*    DUPLICATE CHECK - NORMALIZED (UPPER, TRIMMED IS MOOT SINCE
032800*    THE TITLE FIELD IS ALREADY FIXED-WIDTH SPACE PADDED) TITLE
032900*    AGAINST EVERY TITLE ACCEPTED SO FAR THIS RUN.
033000*-----------------------------------------------------------------
033100 2200-CHECK-DUPLICATE-TITLE.
033200*-----------------------------------------------------------------
033300     MOVE ART-TITLE TO WS-NORMALIZED-TITLE.
033400     INSPECT WS-NORMALIZED-TITLE
033500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
033600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033700     MOVE 'N' TO WS-DUP-FOUND-SW.
033800     IF  WS-ACCEPTED-COUNT > 0
033900         SET TITLE-IX TO 1
034000         SEARCH WS-TITLE-ENTRY
034100             AT END
034200                 MOVE 'N' TO WS-DUP-FOUND-SW
034300             WHEN WS-ACCEPTED-TITLE(TITLE-IX) =
034400                     WS-NORMALIZED-TITLE
034500                 MOVE 'Y' TO WS-DUP-FOUND-SW.
034600*-----------------------------------------------------------------
034700 2650-ADD-TITLE-TO-SEEN-TABLE.
034800*-----------------------------------------------------------------
034900     ADD 1 TO WS-ACCEPTED-COUNT.
035000     MOVE WS-NORMALIZED-TITLE TO
035100         WS-ACCEPTED-TITLE(WS-ACCEPTED-COUNT).
035200*-----------------------------------------------------------------
035300*    KEYWORD-ANALYZER - BUILD ONE UPPER-CASED SCAN AREA FROM
035400*    TITLE AND CLEANED BODY (CASE-INSENSITIVE PER SPEC).
035500*-----------------------------------------------------------------
035600 2300-BUILD-SCAN-TEXT.
035700*-----------------------------------------------------------------
035800     MOVE ART-TITLE    TO WS-COMBINED-TITLE.
035900     MOVE WS-CLEAN-TEXT TO WS-COMBINED-BODY.
036000     INSPECT WS-COMBINED-TEXT
036100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036300*-----------------------------------------------------------------
036400*    SCAN THE 20-TERM AI DICTIONARY.  TERM SCORE = MIN(1.00,
036500*    OCCURRENCES * 0.30).
036600*-----------------------------------------------------------------
036700 2310-SCAN-AI-TERM-TABLE.
036800*-----------------------------------------------------------------
036900     MOVE ZERO TO WS-KEYWORD-COUNT.
037000     PERFORM 2320-SCAN-ONE-AI-TERM
037100         VARYING AI-TERM-IX FROM 1 BY 1
037200         UNTIL AI-TERM-IX > 20.
037300 2320-SCAN-ONE-AI-TERM.
037400*-----------------------------------------------------------------
037500     SET AI-WORK-IX TO AI-TERM-IX.
037600     MOVE ZERO TO WS-OCCURS-TALLY.
037700     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
037800         FOR ALL AI-TERM-NAME(AI-TERM-IX)
037900             (1:AI-TERM-LEN(AI-TERM-IX)).
038000     MOVE WS-OCCURS-TALLY TO AI-TERM-COUNT(AI-WORK-IX).
038100     IF  WS-OCCURS-TALLY > 0
038200         ADD 1 TO WS-KEYWORD-COUNT
038300         IF  WS-OCCURS-TALLY * 0.30 > 1.00
038400             MOVE 1.00 TO AI-TERM-SCORE(AI-WORK-IX)
038500         ELSE
038600             COMPUTE AI-TERM-SCORE(AI-WORK-IX) ROUNDED =
038700                 WS-OCCURS-TALLY * 0.30
038800     ELSE
038900         MOVE ZERO TO AI-TERM-SCORE(AI-WORK-IX).
039000*-----------------------------------------------------------------
039100*    HIGHEST-SCORING MATCHED TERM WINS; FIRST ONE WINS ON A TIE.
039200*-----------------------------------------------------------------
039300 2340-FIND-TOP-KEYWORD.
039400*-----------------------------------------------------------------
039500     MOVE SPACES TO WS-TOP-KEYWORD.
039600     MOVE ZERO   TO WS-TOP-KEYWORD-SCORE.
039700     PERFORM 2340A-TEST-ONE-TERM
039800         VARYING AI-WORK-IX FROM 1 BY 1
039900         UNTIL AI-WORK-IX > 20.
040000 2340A-TEST-ONE-TERM.
040100*-----------------------------------------------------------------
040200     IF  AI-TERM-SCORE(AI-WORK-IX) > WS-TOP-KEYWORD-SCORE
040300         MOVE AI-TERM-SCORE(AI-WORK-IX) TO WS-TOP-KEYWORD-SCORE
040400         MOVE AI-TERM-NAME(AI-WORK-IX) TO WS-TOP-KEYWORD.
040500*-----------------------------------------------------------------
040600*    ENTITY SPOTTING - ORGANIZATIONS (0.80 CONF) AND PRODUCTS
040700*    (0.90 CONF).  EACH DISTINCT MATCH COUNTS ONCE.
040800*-----------------------------------------------------------------
040900 2350-SCAN-ENTITY-TABLES.
041000*-----------------------------------------------------------------
041100     MOVE ZERO TO WS-ENTITY-COUNT.
041200     MOVE SPACES TO ORG-FOUND-TABLE.
041300     MOVE SPACES TO PRODUCT-FOUND-TABLE.
041400     PERFORM 2351-SCAN-ONE-ORG
041500         VARYING ORG-IX FROM 1 BY 1
041600         UNTIL ORG-IX > 11.
041700     PERFORM 2352-SCAN-ONE-PRODUCT
041800         VARYING PRODUCT-IX FROM 1 BY 1
041900         UNTIL PRODUCT-IX > 8.
042000 2351-SCAN-ONE-ORG.
042100*-----------------------------------------------------------------
042200     MOVE ZERO TO WS-OCCURS-TALLY.
042300     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
042400         FOR ALL ORG-NAME(ORG-IX) (1:ORG-LEN(ORG-IX)).
042500     IF  WS-OCCURS-TALLY > 0
042600         SET ORG-WAS-FOUND(ORG-IX) TO TRUE
042700         ADD 1 TO WS-ENTITY-COUNT.
042800 2352-SCAN-ONE-PRODUCT.
042900*-----------------------------------------------------------------
043000     MOVE ZERO TO WS-OCCURS-TALLY.
043100     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
043200         FOR ALL PRODUCT-NAME(PRODUCT-IX)
043300             (1:PRODUCT-LEN(PRODUCT-IX)).
043400     IF  WS-OCCURS-TALLY > 0
043500         SET PRODUCT-WAS-FOUND(PRODUCT-IX) TO TRUE
043600         ADD 1 TO WS-ENTITY-COUNT.
043700*-----------------------------------------------------------------
043800*    TOPIC FLAGS - POSITIONS ARE FIXED BY THE AI-TERM TABLE IN
043900*    NEWSDIC: 1 GPT 4 LLM 5 NLP 6 DEEP LEARNING 7 MACHINE
044000*    LEARNING 8 NEURAL NETWORK 16 GAN 17 DIFFUSION 18 COMPUTER
044100*    VISION 19 LANGUAGE MODEL 20 ALGORITHM.
044200*-----------------------------------------------------------------
044300 2360-DERIVE-TOPIC-FLAGS.
044400*-----------------------------------------------------------------
044500     IF  AI-TERM-COUNT(6) > 0 OR AI-TERM-COUNT(8) > 0
044600         MOVE 'Y' TO TOPIC-DEEP-LEARNING.
044700     IF  AI-TERM-COUNT(5) > 0 OR AI-TERM-COUNT(19) > 0
044800         MOVE 'Y' TO TOPIC-NLP.
044900     IF  AI-TERM-COUNT(18) > 0
045000         MOVE 'Y' TO TOPIC-VISION.
045100     IF  AI-TERM-COUNT(16) > 0 OR AI-TERM-COUNT(17) > 0
045200         MOVE 'Y' TO TOPIC-GENERATIVE.
045300     IF  AI-TERM-COUNT(4) > 0 OR AI-TERM-COUNT(1) > 0
045400             OR AI-TERM-COUNT(19) > 0
045500         MOVE 'Y' TO TOPIC-LLM.
045600     IF  AI-TERM-COUNT(7) > 0 OR AI-TERM-COUNT(20) > 0
045700         MOVE 'Y' TO TOPIC-ML.
045800*-----------------------------------------------------------------
045900*    SENTIMENT - PRESENCE-FLAG COUNT OF FIXED WORD LISTS.
046000*-----------------------------------------------------------------
046100 2400-ANALYZE-SENTIMENT.
046200*-----------------------------------------------------------------
046300     MOVE ZERO TO WS-POS-COUNT WS-NEG-COUNT.
046400     MOVE ZERO TO WS-OCCURS-TALLY.
046500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
046600         FOR ALL 'BREAKTHROUGH'.
046700     IF  WS-OCCURS-TALLY > 0
046800         ADD 1 TO WS-POS-COUNT.
046900     MOVE ZERO TO WS-OCCURS-TALLY.
047000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
047100         FOR ALL 'SUCCESS'.
047200     IF  WS-OCCURS-TALLY > 0
047300         ADD 1 TO WS-POS-COUNT.
047400     MOVE ZERO TO WS-OCCURS-TALLY.
047500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
047600         FOR ALL 'EXCELLENT'.
047700     IF  WS-OCCURS-TALLY > 0
047800         ADD 1 TO WS-POS-COUNT.
047900     MOVE ZERO TO WS-OCCURS-TALLY.
048000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
048100         FOR ALL 'INNOVATION'.
048200     IF  WS-OCCURS-TALLY > 0
048300         ADD 1 TO WS-POS-COUNT.
048400     MOVE ZERO TO WS-OCCURS-TALLY.
048500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
048600         FOR ALL 'LEADING'.
048700     IF  WS-OCCURS-TALLY > 0
048800         ADD 1 TO WS-POS-COUNT.
048900     MOVE ZERO TO WS-OCCURS-TALLY.
049000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
049100         FOR ALL 'FAILURE'.
049200     IF  WS-OCCURS-TALLY > 0
049300         ADD 1 TO WS-NEG-COUNT.
049400     MOVE ZERO TO WS-OCCURS-TALLY.
049500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
049600         FOR ALL 'PROBLEM'.
049700     IF  WS-OCCURS-TALLY > 0
049800         ADD 1 TO WS-NEG-COUNT.
049900     MOVE ZERO TO WS-OCCURS-TALLY.
050000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
050100         FOR ALL 'RISK'.
050200     IF  WS-OCCURS-TALLY > 0
050300         ADD 1 TO WS-NEG-COUNT.
050400     MOVE ZERO TO WS-OCCURS-TALLY.
050500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
050600         FOR ALL 'CONCERN'.
050700     IF  WS-OCCURS-TALLY > 0
050800         ADD 1 TO WS-NEG-COUNT.
050900     MOVE ZERO TO WS-OCCURS-TALLY.
051000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
051100         FOR ALL 'CONTROVERSY'.
051200     IF  WS-OCCURS-TALLY > 0
051300         ADD 1 TO WS-NEG-COUNT.
051400     EVALUATE TRUE
051500         WHEN WS-POS-COUNT > WS-NEG-COUNT
051600             MOVE 'POSITIVE' TO WS-SENTIMENT
051700             COMPUTE WS-SENT-CONF ROUNDED =
051800                 0.50 + (WS-POS-COUNT * 0.10)
051900             IF  WS-SENT-CONF > 0.90
052000                 MOVE 0.90 TO WS-SENT-CONF
052100             END-IF
052200         WHEN WS-NEG-COUNT > WS-POS-COUNT
052300             MOVE 'NEGATIVE' TO WS-SENTIMENT
052400             COMPUTE WS-SENT-CONF ROUNDED =
052500                 0.50 + (WS-NEG-COUNT * 0.10)
052600             IF  WS-SENT-CONF > 0.90
052700                 MOVE 0.90 TO WS-SENT-CONF
052800             END-IF
052900         WHEN OTHER
053000             MOVE 'NEUTRAL ' TO WS-SENTIMENT
053100             MOVE 0.70       TO WS-SENT-CONF
053200     END-EVALUATE.
053300*-----------------------------------------------------------------
053400*    CLASSIFIER - FIRST MATCH WINS, IN THIS PRIORITY ORDER:
053500*    INVESTMENT, RESEARCH, PRODUCT, TECHNOLOGY, ELSE INDUSTRY.
053600*-----------------------------------------------------------------
053700 2500-CLASSIFY-CATEGORY.
053800*-----------------------------------------------------------------
053900     PERFORM 2510-TEST-INVESTMENT-WORDS.
054000     PERFORM 2520-TEST-RESEARCH-WORDS.
054100     PERFORM 2530-TEST-PRODUCT-WORDS.
054200     EVALUATE TRUE
054300         WHEN CAT-HAS-INVESTMENT-WORD
054400             MOVE 'INVESTMENT  ' TO WS-CATEGORY
054500         WHEN CAT-HAS-RESEARCH-WORD
054600             MOVE 'RESEARCH    ' TO WS-CATEGORY
054700         WHEN CAT-HAS-PRODUCT-WORD
054800             MOVE 'PRODUCT     ' TO WS-CATEGORY
054900         WHEN IS-DEEP-LEARNING-TOPIC OR IS-NLP-TOPIC
055000                 OR IS-VISION-TOPIC OR IS-LLM-TOPIC
055100                 OR IS-ML-TOPIC
055200             MOVE 'TECHNOLOGY  ' TO WS-CATEGORY
055300         WHEN OTHER
055400             MOVE 'INDUSTRY    ' TO WS-CATEGORY
055500     END-EVALUATE.
055600*-----------------------------------------------------------------
055700 2510-TEST-INVESTMENT-WORDS.
055800*-----------------------------------------------------------------
055900     MOVE 'N' TO WS-CAT-INVESTMENT-SW.
056000     MOVE ZERO TO WS-OCCURS-TALLY.
056100     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
056200         FOR ALL 'INVESTMENT'.
056300     IF  WS-OCCURS-TALLY > 0
056400         MOVE 'Y' TO WS-CAT-INVESTMENT-SW.
056500     MOVE ZERO TO WS-OCCURS-TALLY.
056600     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
056700         FOR ALL 'FUNDING'.
056800     IF  WS-OCCURS-TALLY > 0
056900         MOVE 'Y' TO WS-CAT-INVESTMENT-SW.
057000     MOVE ZERO TO WS-OCCURS-TALLY.
057100     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
057200         FOR ALL 'ACQUISITION'.
057300     IF  WS-OCCURS-TALLY > 0
057400         MOVE 'Y' TO WS-CAT-INVESTMENT-SW.
057500     MOVE ZERO TO WS-OCCURS-TALLY.
057600     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
057700         FOR ALL 'RAISED'.
057800     IF  WS-OCCURS-TALLY > 0
057900         MOVE 'Y' TO WS-CAT-INVESTMENT-SW.
058000*-----------------------------------------------------------------
058100 2520-TEST-RESEARCH-WORDS.
058200*-----------------------------------------------------------------
058300     MOVE 'N' TO WS-CAT-RESEARCH-SW.
058400     MOVE ZERO TO WS-OCCURS-TALLY.
058500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
058600         FOR ALL 'RESEARCH'.
058700     IF  WS-OCCURS-TALLY > 0
058800         MOVE 'Y' TO WS-CAT-RESEARCH-SW.
058900     MOVE ZERO TO WS-OCCURS-TALLY.
059000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
059100         FOR ALL 'PAPER'.
059200     IF  WS-OCCURS-TALLY > 0
059300         MOVE 'Y' TO WS-CAT-RESEARCH-SW.
059400     MOVE ZERO TO WS-OCCURS-TALLY.
059500     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
059600         FOR ALL 'STUDY'.
059700     IF  WS-OCCURS-TALLY > 0
059800         MOVE 'Y' TO WS-CAT-RESEARCH-SW.
059900     MOVE ZERO TO WS-OCCURS-TALLY.
060000     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
060100         FOR ALL 'ARXIV'.
060200     IF  WS-OCCURS-TALLY > 0
060300         MOVE 'Y' TO WS-CAT-RESEARCH-SW.
060400*-----------------------------------------------------------------
060500 2530-TEST-PRODUCT-WORDS.
060600*-----------------------------------------------------------------
060700     MOVE 'N' TO WS-CAT-PRODUCT-SW.
060800     MOVE ZERO TO WS-OCCURS-TALLY.
060900     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
061000         FOR ALL 'PRODUCT'.
061100     IF  WS-OCCURS-TALLY > 0
061200         MOVE 'Y' TO WS-CAT-PRODUCT-SW.
061300     MOVE ZERO TO WS-OCCURS-TALLY.
061400     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
061500         FOR ALL 'LAUNCH'.
061600     IF  WS-OCCURS-TALLY > 0
061700         MOVE 'Y' TO WS-CAT-PRODUCT-SW.
061800     MOVE ZERO TO WS-OCCURS-TALLY.
061900     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
062000         FOR ALL 'RELEASE'.
062100     IF  WS-OCCURS-TALLY > 0
062200         MOVE 'Y' TO WS-CAT-PRODUCT-SW.
062300     MOVE ZERO TO WS-OCCURS-TALLY.
062400     INSPECT WS-COMBINED-TEXT TALLYING WS-OCCURS-TALLY
062500         FOR ALL 'ANNOUNCED'.
062600     IF  WS-OCCURS-TALLY > 0
062700         MOVE 'Y' TO WS-CAT-PRODUCT-SW.
062800*-----------------------------------------------------------------
062900 2600-CALL-CONTENT-SCORER.
063000*-----------------------------------------------------------------
063100     CALL 'NEWSSCR' USING ART-AGE-HOURS, ART-VIEWS, ART-SHARES,
063200         ART-COMMENTS, ART-LIKES, ART-BASE-AUTH, ART-SOURCE,
063300         WS-CATEGORY, WS-QUALITY-SCORE, WS-KEYWORD-COUNT,
063400         WS-ENTITY-COUNT, WS-COMBINED-TITLE, WS-COMBINED-BODY,
063500         WS-IMPORTANCE-SCORE.
063600*-----------------------------------------------------------------
063700 2700-BUILD-SCORED-RECORD.
063800*-----------------------------------------------------------------
063900     MOVE SPACES            TO SCORED-ARTICLE-RECORD.
064000     MOVE ART-ID             TO SC-ID.
064100     MOVE ART-TITLE          TO SC-TITLE.
064200     MOVE ART-SOURCE         TO SC-SOURCE.
064300     MOVE WS-STATUS-CODE     TO SC-STATUS.
064400     IF  SC-STAT-ACCEPTED
064500         MOVE WS-CATEGORY        TO SC-CATEGORY
064600         MOVE WS-SENTIMENT       TO SC-SENTIMENT
064700         MOVE WS-SENT-CONF       TO SC-SENT-CONF
064800         MOVE WS-QUALITY-SCORE   TO SC-QUALITY
064900         MOVE WS-IMPORTANCE-SCORE TO SC-IMPORTANCE
065000         MOVE WS-KEYWORD-COUNT   TO SC-KEYWORD-COUNT
065100         MOVE WS-ENTITY-COUNT    TO SC-ENTITY-COUNT
065200         MOVE WS-TOP-KEYWORD     TO SC-TOP-KEYWORD.
065300*-----------------------------------------------------------------
065400*    NOTE - WS-ACCEPTED-COUNT IS BUMPED IN 2650, NOT HERE, AS IT
065500*    ALSO SIZES THE WS-ACCEPTED-TITLES OCCURS DEPENDING ON TABLE.
065600 2900-ACCUMULATE-RUN-TOTALS.
065700*-----------------------------------------------------------------
065800     EVALUATE TRUE
065900         WHEN WS-STATUS-CODE = 'SKIPPED '
066000             ADD 1 TO WS-SKIPPED-COUNT
066100         WHEN WS-STATUS-CODE = 'DUP     '
066200             ADD 1 TO WS-DUPLICATE-COUNT
066300     END-EVALUATE.
066400*-----------------------------------------------------------------
066500 4000-CLOSE-FILES.
066600*-----------------------------------------------------------------
066700     CLOSE ARTICLES-FILE
066800           SCOREOUT-FILE.
066900*-----------------------------------------------------------------
067000 8000-READ-ARTICLE.
067100*-----------------------------------------------------------------
067200     READ ARTICLES-FILE
067300         AT END MOVE 'Y' TO END-OF-FILE-SW.
067400*-----------------------------------------------------------------
067500 9000-WRITE-SCORED-RECORD.
067600*-----------------------------------------------------------------
067700     IF  NOT END-OF-FILE
067800         WRITE SCORED-ARTICLE-RECORD.
067850*-----------------------------------------------------------------
067860*    AIN-0041 - REACHED ONLY BY GO TO OUT OF 1000-OPEN-FILES WHEN
067870*    ONE OF THE TWO NIGHTLY FILES WILL NOT OPEN CLEAN.
067880*-----------------------------------------------------------------
067890 9999-ABEND-EXIT.
067900*-----------------------------------------------------------------
067910     DISPLAY 'NEWSCLN ABENDING - FILE OPEN ERROR'.
067920     GOBACK.
